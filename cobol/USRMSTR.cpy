000100*****************************************************************
000200* USRMSTR  --  LIBRARY USER MASTER RECORD
000300*
000400* ONE ENTRY PER REGISTERED USER.  KEYED BY USER-ID AND BY
000500* USR-EMAIL (UNIQUE); RESOLVED BY TABLE SEARCH -- SEE LIBUSMN.
000600*****************************************************************
000700 01  USER-MASTER-REC.
000800     05  USM-USER-ID             PIC 9(9).
000900     05  USM-NAME                PIC X(30).
001000     05  USM-EMAIL               PIC X(40).
001100*    RESERVE FOR FUTURE USE.
001200     05  FILLER                  PIC X(6).
