000100*****************************************************************
000200* BOOKMSTR  --  BOOK CATALOG MASTER RECORD
000300*
000400* ONE ENTRY PER TITLE HELD IN THE CATALOG.  KEYED BY BOOK-ID AND
000500* BY BOOK-ISBN (BOTH UNIQUE); BOTH KEYS ARE RESOLVED BY TABLE
000600* SEARCH IN WORKING-STORAGE, NOT BY FILE KEY -- SEE LIBBKMN.
000700*****************************************************************
000800 01  BOOK-MASTER-REC.
000900     05  BKM-BOOK-ID             PIC 9(9).
001000     05  BKM-TITLE               PIC X(40).
001100     05  BKM-AUTHOR              PIC X(30).
001200     05  BKM-ISBN                PIC X(13).
001300     05  BKM-PUB-DATE            PIC 9(8).
001400*    PUB DATE BROKEN OUT FOR THE CATALOG LISTING REPORT.
001500     05  BKM-PUB-DATE-R REDEFINES BKM-PUB-DATE.
001600         10  BKM-PUB-YYYY        PIC 9(4).
001700         10  BKM-PUB-MM          PIC 9(2).
001800         10  BKM-PUB-DD          PIC 9(2).
001900     05  BKM-CATEGORY            PIC X(10).
002000*        88-LEVELS COVER THE ENUMERATED CATEGORIES ONLY --
002100*        OTHER CODES MAY APPEAR AND RIDE THROUGH UNCHANGED.
002200         88  BKM-CAT-SCIENCE     VALUE "SCIENCE   ".
002300         88  BKM-CAT-FANTASY     VALUE "FANTASY   ".
002400         88  BKM-CAT-FICTION     VALUE "FICTION   ".
002500         88  BKM-CAT-HISTORY     VALUE "HISTORY   ".
002600*    RESERVE FOR FUTURE USE -- DO NOT REMOVE, SEE CR20417.
002700     05  FILLER                  PIC X(10).
