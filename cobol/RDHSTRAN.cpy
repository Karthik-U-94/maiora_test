000100*****************************************************************
000200* RDHSTRAN  --  READING-HISTORY EVENT TRANSACTION
000300*
000400* ONE TRANSACTION PER ADD-TO-READING-LIST OR MARK-AS-READ REQUEST.
000500* RT-EVENT-ID IS ASSIGNED BY THE BATCH -- NOT CARRIED ON INPUT.
000600*****************************************************************
000700 01  RDHS-TRAN-REC.
000800     05  RT-USER-ID              PIC 9(9).
000900     05  RT-BOOK-ID              PIC 9(9).
001000     05  RT-ACTION               PIC X(12).
001100*        "READING-LIST" OR "READ        "
001200*    AN ASTERISK HERE MARKS A COMMENT LINE IN THE TRAN FILE.
001300     05  RT-COMMENT              PIC X(1).
001400     05  FILLER                  PIC X(4).
