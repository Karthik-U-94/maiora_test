000100*****************************************************************
000200* USGOTREC  --  FISCAL-YEAR USAGE OUTPUT (UNPIVOTED DETAIL) RECORD
000300*
000400* ONE RECORD PER NON-ZERO MONTH PRODUCED BY THE UNPIVOT.  VALUE IS
000500* CARRIED ZONED DECIMAL, SIGN OVERPUNCHED IN THE LOW-ORDER BYTE --
000600* THIS SHOP DOES NOT PACK ITS USAGE FIGURES.
000700*****************************************************************
000800 01  USAGE-OUTPUT-REC.
000900     05  UO-LOCATION             PIC X(20).
001000     05  UO-CODE                 PIC X(10).
001100     05  UO-MONTH                PIC 9(2).
001200     05  UO-YEAR                 PIC 9(4).
001300     05  UO-VALUE                PIC S9(9)V9(2).
001400     05  UO-UNIT                 PIC X(8).
001500*    RESERVE FOR FUTURE USE -- SEE CR20417.
001600     05  FILLER                  PIC X(5).
