000100******************************************************************
000200* LIBUSMN
000300*
000400* LIBRARY PATRON REGISTRATION
000500*
000600* READS THE USER-REGISTRATION TRANSACTION FILE AND ADDS EACH NEW
000700* PATRON TO THE USER MASTER, HELD ENTIRELY IN A WORKING-STORAGE
000800* TABLE FOR THE RUN.  THE ONLY TRANSACTION THIS BATCH SUPPORTS IS
000900* ADD -- THERE IS NO UPDATE OR DELETE OF A PATRON RECORD.
001000******************************************************************
001100 IDENTIFICATION DIVISION.
001200 PROGRAM-ID.    LIBUSMN.
001300 AUTHOR.        R T MALICK.
001400 INSTALLATION.  COBOL DEVELOPMENT CENTER.
001500 DATE-WRITTEN.  04/02/88.
001600 DATE-COMPILED. 04/02/88.
001700 SECURITY.      NON-CONFIDENTIAL.
001800*
001900******************************************************************
002000* CHANGE LOG
002100******************************************************************
002200*DATE-WRITTEN  04/02/88  RTM    ORIGINAL PROGRAM -- ADD PATRON
002300*                               TRANSACTION ONLY.
002400*              02/02/90  DLK    SEED USER MASTER WHEN EMPTY ON
002500*                               FIRST RUN, PER CIRC DEPT REQ.
002600*              06/18/91  RTM    TABLE SEARCH REPLACES OLD SORTED-
002700*                               MERGE POSITIONING LOGIC, CR1344.
002800*              01/14/94  PJW    EXPANDED WS-USER-TABLE TO 500
002900*                               ENTRIES, MATCHING CATALOG GROWTH.
003000*              08/19/98  SAK    Y2K REMEDIATION -- NO PACKED OR
003100*                               WINDOWED DATE FIELDS IN THIS
003200*                               PROGRAM, NONE NEEDED.  CR1950.
003300*              05/30/00  PJW    ADDED WS-USER-FOUND-SW 88-LEVEL,
003400*                               REMOVED OLD STRING COMPARES.
003500*              10/02/01  DLK    CLOSE OUT -- MAINTENANCE
003600*                               TRANSFERRED TO CIRC SYSTEMS GROUP.
003700******************************************************************
003800*
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SOURCE-COMPUTER. IBM-390.
004200 OBJECT-COMPUTER. IBM-390.
004300 SPECIAL-NAMES.   C01 IS TOP-OF-FORM.
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600*
004700     SELECT USER-MASTER-FILE     ASSIGN TO USRMSTI
004800         ACCESS IS SEQUENTIAL
004900         FILE STATUS  IS  WS-USMI-STATUS.
005000*
005100     SELECT USER-MASTER-FILE-OUT ASSIGN TO USRMSTO
005200         ACCESS IS SEQUENTIAL
005300         FILE STATUS  IS  WS-USMO-STATUS.
005400*
005500     SELECT USER-TRAN-FILE       ASSIGN TO USRTRNI
005600         ACCESS IS SEQUENTIAL
005700         FILE STATUS  IS  WS-USTR-STATUS.
005800*
005900     SELECT USER-RPT-FILE        ASSIGN TO USRRPT
006000         ACCESS IS SEQUENTIAL
006100         FILE STATUS  IS  WS-USRP-STATUS.
006200*
006300******************************************************************
006400 DATA DIVISION.
006500 FILE SECTION.
006600*
006700 FD  USER-MASTER-FILE
006800     RECORDING MODE IS F
006900     BLOCK CONTAINS 0 RECORDS.
007000 01  USER-MASTER-REC-FD          PIC X(85).
007100*
007200 FD  USER-MASTER-FILE-OUT
007300     RECORDING MODE IS F
007400     BLOCK CONTAINS 0 RECORDS.
007500 01  USER-MASTER-REC-FD-OUT      PIC X(85).
007600*
007700 FD  USER-TRAN-FILE
007800     RECORDING MODE IS F.
007900 01  USER-TRAN-REC-FD            PIC X(90).
008000*
008100 FD  USER-RPT-FILE
008200     RECORDING MODE IS F.
008300 01  USER-RPT-RECORD             PIC X(132).
008400*
008500******************************************************************
008600 WORKING-STORAGE SECTION.
008700******************************************************************
008800*
008900 01  SYSTEM-DATE-AND-TIME.
009000     05  CURRENT-DATE.
009100         10  CURRENT-YEAR        PIC 9(2).
009200         10  CURRENT-MONTH       PIC 9(2).
009300         10  CURRENT-DAY         PIC 9(2).
009400     05  CURRENT-TIME.
009500         10  CURRENT-HOUR        PIC 9(2).
009600         10  CURRENT-MINUTE      PIC 9(2).
009700         10  CURRENT-SECOND      PIC 9(2).
009800         10  CURRENT-HNDSEC      PIC 9(2).
009900*SIX-DIGIT NUMERIC VIEW OF THE RUN DATE, USED FOR A QUICK YYMMDD
010000*COMPARE INSTEAD OF FIELD-BY-FIELD, CR1344.
010100     05  CURRENT-DATE-N REDEFINES CURRENT-DATE PIC 9(6).
010200*
010300*COPY BROUGHT IN FOR THE MASTER LAYOUT -- SAME 01-LEVEL NAME USED
010400*BOTH AS THE READ-INTO TARGET AND AS THE OUTPUT-WRITE SOURCE.
010500 COPY USRMSTR.
010600*
010700*COPY BROUGHT IN FOR THE TRANSACTION LAYOUT -- READ-INTO TARGET.
010800 COPY USRTRAN.
010900*
011000*PATRON ROSTER HELD ENTIRELY IN THIS TABLE FOR THE LIFE OF THE
011100*RUN -- SAME SCHEME AS THE CATALOG TABLE IN LIBBKMN, CR1344.
011200 01  WS-USER-TABLE-AREA.
011300     05  WS-USR-ENTRY            OCCURS 500 TIMES.
011400         10  WS-UST-USER-ID      PIC 9(9).
011500         10  WS-UST-NAME         PIC X(30).
011600         10  WS-UST-EMAIL        PIC X(40).
011700*    EMAIL DOMAIN SPLIT OUT FOR A MAILING-LIST EXTRACT THAT
011800*    CIRC DEPT HAS ASKED FOR BUT NOT YET FUNDED -- CR2206.
011900         10  WS-UST-EMAIL-R REDEFINES WS-UST-EMAIL.
012000             15  WS-UST-EMAIL-LOCAL   PIC X(20).
012100             15  WS-UST-EMAIL-AT      PIC X(1).
012200             15  WS-UST-EMAIL-DOMAIN  PIC X(19).
012300*
012400 01  WS-FIELDS.
012500     05  WS-SRCH-EMAIL           PIC X(40) VALUE SPACES.
012600     05  WS-USM-FIRST-EOF        PIC X     VALUE SPACES.
012700     05  WS-USMI-STATUS          PIC X(2)  VALUE SPACES.
012800     05  WS-USMO-STATUS          PIC X(2)  VALUE SPACES.
012900     05  WS-USTR-STATUS          PIC X(2)  VALUE SPACES.
013000     05  WS-USRP-STATUS          PIC X(2)  VALUE SPACES.
013100     05  WS-TRAN-EOF             PIC X     VALUE SPACES.
013200         88  WS-AT-TRAN-EOF      VALUE "Y".
013300     05  WS-TRAN-OK              PIC X     VALUE "N".
013400     05  WS-USER-FOUND-SW        PIC X     VALUE "N".
013500         88  WS-USER-FOUND       VALUE "Y".
013600     05  WS-TRAN-MSG             PIC X(50) VALUE SPACES.
013700 01  WORK-VARIABLES.
013800     05  WS-USER-COUNT           PIC S9(5)  COMP-3  VALUE +0.
013900     05  WS-USER-IX              PIC S9(5)  COMP-3  VALUE +0.
014000     05  WS-SAVE-IX              PIC S9(5)  COMP-3  VALUE +0.
014100     05  I                       PIC S9(5)  COMP-3  VALUE +0.
014200*
014300*DIAGNOSTIC FIELD -- DUMPED IN THE BAD-TRAN MESSAGE, SAME IDEA AS
014400*LIBBKMN.  BINARY REDEFINE LETS THE DUMP UTILITY SHOW IT IN HEX.
014500 01  WS-TRAN-KEY-DIAG             PIC X(9).
014600 01  WS-TRAN-KEY-DIAG-N REDEFINES WS-TRAN-KEY-DIAG
014700                                PIC S9(8) COMP-3.
014800*
014900 01  REPORT-TOTALS.
015000     05  NUM-TRAN-RECS           PIC S9(9)  COMP-3  VALUE +0.
015100     05  NUM-TRAN-ERRORS         PIC S9(9)  COMP-3  VALUE +0.
015200     05  NUM-ADD-REQUESTS        PIC S9(9)  COMP-3  VALUE +0.
015300     05  NUM-ADD-PROCESSED       PIC S9(9)  COMP-3  VALUE +0.
015400*
015500*        *******************
015600*            report lines
015700*        *******************
015800 01  ERR-MSG-BAD-TRAN.
015900     05  FILLER PIC X(31)
016000              VALUE "Error Processing Transaction. ".
016100     05  ERR-MSG-DATA1           PIC X(35)  VALUE SPACES.
016200     05  ERR-MSG-DATA2           PIC X(66)  VALUE SPACES.
016300 01 RPT-HEADER1.
016400     05  FILLER                  PIC X(40)
016500                VALUE "PATRON REGISTRATION REPORT         DATE: ".
016600     05  RPT-MM                  PIC 99.
016700     05  FILLER                  PIC X     VALUE "/".
016800     05  RPT-DD                  PIC 99.
016900     05  FILLER                  PIC X     VALUE "/".
017000     05  RPT-YY                  PIC 99.
017100     05  FILLER                  PIC X(20)
017200                     VALUE " (mm/dd/yy)   TIME: ".
017300     05  RPT-HH                  PIC 99.
017400     05  FILLER                  PIC X     VALUE ":".
017500     05  RPT-MIN                 PIC 99.
017600     05  FILLER                  PIC X     VALUE ":".
017700     05  RPT-SS                  PIC 99.
017800     05  FILLER                  PIC X(53) VALUE SPACES.
017900 01  RPT-STATS-HDR1.
018000     05  FILLER PIC X(26) VALUE "Transaction Totals:       ".
018100     05  FILLER PIC X(106) VALUE SPACES.
018200 01  RPT-STATS-HDR2.
018300     05  FILLER PIC X(26) VALUE "Transaction      Number of".
018400     05  FILLER PIC X(28) VALUE "        Number        Number".
018500     05  FILLER PIC X(78) VALUE SPACES.
018600 01  RPT-STATS-HDR3.
018700     05  FILLER PIC X(26) VALUE "Type          Transactions".
018800     05  FILLER PIC X(28) VALUE "     Processed      In Error".
018900     05  FILLER PIC X(78) VALUE SPACES.
019000 01  RPT-STATS-HDR4.
019100     05  FILLER PIC X(26) VALUE "-----------   ------------".
019200     05  FILLER PIC X(28) VALUE "   -----------   -----------".
019300     05  FILLER PIC X(78) VALUE SPACES.
019400 01  RPT-STATS-DETAIL.
019500     05  RPT-TRAN                PIC X(10).
019600     05  FILLER                  PIC X(4)     VALUE SPACES.
019700     05  RPT-NUM-TRANS           PIC ZZZ,ZZZ,ZZ9.
019800     05  FILLER                  PIC X(3)     VALUE SPACES.
019900     05  RPT-NUM-TRAN-PROC       PIC ZZZ,ZZZ,ZZ9.
020000     05  FILLER                  PIC X(3)     VALUE SPACES.
020100     05  RPT-NUM-TRAN-ERR        PIC ZZZ,ZZZ,ZZ9.
020200     05  FILLER                  PIC X(79)    VALUE SPACES.
020300*
020400******************************************************************
020500 PROCEDURE DIVISION.
020600******************************************************************
020700*
020800*----------------------------------------------------------------
020900* 000-MAIN -- OVERALL RUN SEQUENCE.
021000*----------------------------------------------------------------
021100 000-MAIN.
021200     ACCEPT CURRENT-DATE FROM DATE.
021300     ACCEPT CURRENT-TIME FROM TIME.
021400*
021500     PERFORM 700-OPEN-FILES.
021600     PERFORM 600-LOAD-USER-MASTER.
021700     PERFORM 800-INIT-REPORT.
021800*
021900     PERFORM 710-READ-TRAN-FILE.
022000     PERFORM 100-PROCESS-TRANSACTIONS
022100             UNTIL WS-AT-TRAN-EOF.
022200*
022300     PERFORM 620-WRITE-USER-MASTER.
022400     PERFORM 850-REPORT-TRAN-STATS.
022500     PERFORM 790-CLOSE-FILES.
022600*
022700     GOBACK.
022800*
022900*----------------------------------------------------------------
023000* 100-PROCESS-TRANSACTIONS -- ONE TRANSACTION, DISPATCH BY CODE.
023100*----------------------------------------------------------------
023200 100-PROCESS-TRANSACTIONS.
023300*ADD IS THE ONLY CODE THIS PROGRAM KNOWS -- UPDATE/DELETE/LIST
023400*ON A USER RECORD ARE OUT OF SCOPE FOR THIS RUN AND FALL TO
023500*WHEN OTHER BELOW LIKE ANY OTHER BAD CODE.
023600     COMPUTE NUM-TRAN-RECS = NUM-TRAN-RECS + 1.
023700     MOVE "Y" TO WS-TRAN-OK.
023800     MOVE UT-USER-ID TO WS-TRAN-KEY-DIAG.
023900*
024000     EVALUATE UT-TRAN-CODE
024100         WHEN "ADD   "
024200             PERFORM 210-PROCESS-ADD-TRAN THRU 210-EXIT
024300         WHEN OTHER
024400             IF UT-COMMENT NOT = "*"
024500                 MOVE "INVALID TRAN CODE:" TO ERR-MSG-DATA1
024600                 MOVE UT-TRAN-CODE TO ERR-MSG-DATA2
024700                 PERFORM 299-REPORT-BAD-TRAN
024800             END-IF
024900     END-EVALUATE.
025000*
025100     PERFORM 710-READ-TRAN-FILE.
025200*
025300*----------------------------------------------------------------
025400* 210-PROCESS-ADD-TRAN -- R-U1, REJECT ON DUPLICATE EMAIL.
025500*----------------------------------------------------------------
025600 210-PROCESS-ADD-TRAN.
025700     ADD +1 TO NUM-ADD-REQUESTS.
025800     MOVE UT-EMAIL TO WS-SRCH-EMAIL.
025900     PERFORM 720-FIND-USER-BY-EMAIL.
026000     IF WS-USER-FOUND
026100         MOVE "EMAIL ALREADY IN USE: " TO ERR-MSG-DATA1
026200         MOVE UT-EMAIL TO ERR-MSG-DATA2
026300         PERFORM 299-REPORT-BAD-TRAN
026400         GO TO 210-EXIT
026500     END-IF.
026600     ADD +1 TO WS-USER-COUNT.
026700     MOVE WS-USER-COUNT       TO WS-USER-IX.
026800     MOVE UT-USER-ID          TO WS-UST-USER-ID(WS-USER-IX).
026900     MOVE UT-NAME             TO WS-UST-NAME(WS-USER-IX).
027000     MOVE UT-EMAIL            TO WS-UST-EMAIL(WS-USER-IX).
027100     ADD +1 TO NUM-ADD-PROCESSED.
027200 210-EXIT.
027300     EXIT.
027400*
027500*----------------------------------------------------------------
027600* 720-FIND-USER-BY-EMAIL -- LINEAR SCAN OF WS-USER-TABLE BY EMAIL.
027700*----------------------------------------------------------------
027800 720-FIND-USER-BY-EMAIL.
027900     MOVE "N" TO WS-USER-FOUND-SW.
028000     MOVE +0  TO WS-SAVE-IX.
028100     PERFORM 721-CHECK-ONE-EMAIL
028200         VARYING I FROM 1 BY 1
028300         UNTIL I > WS-USER-COUNT OR WS-USER-FOUND.
028400*
028500*----------------------------------------------------------------
028600* 721-CHECK-ONE-EMAIL -- COMPARE ONE TABLE ROW TO SEARCH KEY.
028700*----------------------------------------------------------------
028800 721-CHECK-ONE-EMAIL.
028900*R-U1 IS ENFORCED RIGHT HERE -- A HIT ON THIS SCAN IS WHAT
029000*210-PROCESS-ADD-TRAN CHECKS TO REJECT A DUPLICATE EMAIL.
029100     IF WS-UST-EMAIL(I) = WS-SRCH-EMAIL
029200         MOVE "Y" TO WS-USER-FOUND-SW
029300         MOVE I   TO WS-SAVE-IX
029400     END-IF.
029500*
029600*----------------------------------------------------------------
029700* 299-REPORT-BAD-TRAN -- LOG A REJECTED TRANSACTION.
029800*----------------------------------------------------------------
029900 299-REPORT-BAD-TRAN.
030000     ADD +1 TO NUM-TRAN-ERRORS.
030100     MOVE "N" TO WS-TRAN-OK.
030200     WRITE USER-RPT-RECORD FROM ERR-MSG-BAD-TRAN  AFTER 2.
030300*
030400*----------------------------------------------------------------
030500* 600-LOAD-USER-MASTER -- READ THE WHOLE MASTER INTO THE TABLE;
030600* SEED IT WHEN THE MASTER COMES BACK EMPTY ON THE FIRST READ.
030700*----------------------------------------------------------------
030800 600-LOAD-USER-MASTER.
030900     MOVE +0 TO WS-USER-COUNT.
031000     READ USER-MASTER-FILE INTO USER-MASTER-REC
031100         AT END MOVE "Y" TO WS-USM-FIRST-EOF.
031200     IF WS-USM-FIRST-EOF = "Y"
031300         PERFORM 610-SEED-USER-MASTER
031400     ELSE
031500         PERFORM 601-LOAD-ONE-USER UNTIL WS-USMI-STATUS = "10"
031600     END-IF.
031700*
031800*----------------------------------------------------------------
031900* 601-LOAD-ONE-USER -- FILE RECORD INTO TABLE, PRIME NEXT READ.
032000*----------------------------------------------------------------
032100 601-LOAD-ONE-USER.
032200     ADD +1 TO WS-USER-COUNT.
032300     MOVE USM-USER-ID  TO WS-UST-USER-ID(WS-USER-COUNT).
032400     MOVE USM-NAME     TO WS-UST-NAME(WS-USER-COUNT).
032500     MOVE USM-EMAIL    TO WS-UST-EMAIL(WS-USER-COUNT).
032600     READ USER-MASTER-FILE INTO USER-MASTER-REC
032700         AT END MOVE "10" TO WS-USMI-STATUS.
032800*
032900*----------------------------------------------------------------
033000* 610-SEED-USER-MASTER -- INITIAL TWO PATRONS, CIRC DEPT REQ.
033100*----------------------------------------------------------------
033200 610-SEED-USER-MASTER.
033300     MOVE 1       TO WS-UST-USER-ID(1).
033400     MOVE "Alice" TO WS-UST-NAME(1).
033500     MOVE "alice@example.com" TO WS-UST-EMAIL(1).
033600     MOVE 2       TO WS-UST-USER-ID(2).
033700     MOVE "Bob"   TO WS-UST-NAME(2).
033800     MOVE "bob@example.com"   TO WS-UST-EMAIL(2).
033900     MOVE 2 TO WS-USER-COUNT.
034000*
034100*----------------------------------------------------------------
034200* 620-WRITE-USER-MASTER -- REWRITE THE MASTER FROM THE TABLE.
034300*----------------------------------------------------------------
034400 620-WRITE-USER-MASTER.
034500     PERFORM 621-WRITE-ONE-USER
034600         VARYING WS-USER-IX FROM 1 BY 1
034700         UNTIL WS-USER-IX > WS-USER-COUNT.
034800*
034900*----------------------------------------------------------------
035000* 621-WRITE-ONE-USER -- MOVE ONE TABLE ROW BACK TO MASTER LAYOUT.
035100*----------------------------------------------------------------
035200 621-WRITE-ONE-USER.
035300*MIRROR IMAGE OF 601-LOAD-ONE-USER -- TABLE BACK OUT TO MASTER
035400*LAYOUT, SAME THREE FIELDS, OPPOSITE DIRECTION.
035500     MOVE WS-UST-USER-ID(WS-USER-IX) TO USM-USER-ID.
035600     MOVE WS-UST-NAME(WS-USER-IX)    TO USM-NAME.
035700     MOVE WS-UST-EMAIL(WS-USER-IX)   TO USM-EMAIL.
035800     WRITE USER-MASTER-REC-FD-OUT FROM USER-MASTER-REC.
035900*
036000*----------------------------------------------------------------
036100* 700-OPEN-FILES / 710-READ-TRAN-FILE / 790-CLOSE-FILES.
036200*----------------------------------------------------------------
036300 700-OPEN-FILES.
036400     OPEN INPUT    USER-TRAN-FILE
036500                   USER-MASTER-FILE
036600          OUTPUT   USER-MASTER-FILE-OUT
036700                   USER-RPT-FILE.
036800     IF WS-USMI-STATUS NOT = "00" AND WS-USMI-STATUS NOT = "05"
036900         DISPLAY "ERROR OPENING USER MASTER.  RC: " WS-USMI-STATUS
037000         MOVE 16  TO RETURN-CODE
037100         MOVE "Y" TO WS-TRAN-EOF
037200     END-IF.
037300     IF WS-USTR-STATUS NOT = "00"
037400         DISPLAY "ERROR OPENING USER TRAN FILE.  RC: "
037500                 WS-USTR-STATUS
037600         MOVE 16  TO RETURN-CODE
037700         MOVE "Y" TO WS-TRAN-EOF
037800     END-IF.
037900*
038000 710-READ-TRAN-FILE.
038100     READ USER-TRAN-FILE INTO USER-TRAN-REC
038200         AT END MOVE "Y" TO WS-TRAN-EOF.
038300     EVALUATE WS-USTR-STATUS
038400         WHEN "00"
038500             CONTINUE
038600         WHEN "10"
038700             MOVE "Y" TO WS-TRAN-EOF
038800         WHEN OTHER
038900             MOVE "ERROR ON TRAN FILE READ.  CODE:"
039000                         TO ERR-MSG-DATA1
039100             MOVE WS-USTR-STATUS TO ERR-MSG-DATA2
039200             PERFORM 299-REPORT-BAD-TRAN
039300             MOVE "Y" TO WS-TRAN-EOF
039400     END-EVALUATE.
039500*
039600 790-CLOSE-FILES.
039700     CLOSE USER-TRAN-FILE.
039800     CLOSE USER-MASTER-FILE.
039900     CLOSE USER-MASTER-FILE-OUT.
040000     CLOSE USER-RPT-FILE.
040100*
040200*----------------------------------------------------------------
040300* 800-INIT-REPORT / 850-REPORT-TRAN-STATS.
040400*----------------------------------------------------------------
040500 800-INIT-REPORT.
040600     MOVE CURRENT-YEAR   TO RPT-YY.
040700     MOVE CURRENT-MONTH  TO RPT-MM.
040800     MOVE CURRENT-DAY    TO RPT-DD.
040900     MOVE CURRENT-HOUR   TO RPT-HH.
041000     MOVE CURRENT-MINUTE TO RPT-MIN.
041100     MOVE CURRENT-SECOND TO RPT-SS.
041200     WRITE USER-RPT-RECORD FROM RPT-HEADER1 AFTER PAGE.
041300*
041400 850-REPORT-TRAN-STATS.
041500     WRITE USER-RPT-RECORD FROM RPT-STATS-HDR1 AFTER 2.
041600     WRITE USER-RPT-RECORD FROM RPT-STATS-HDR2 AFTER 2.
041700     WRITE USER-RPT-RECORD FROM RPT-STATS-HDR3 AFTER 1.
041800     WRITE USER-RPT-RECORD FROM RPT-STATS-HDR4 AFTER 1.
041900*
042000     MOVE "ADD       "        TO RPT-TRAN.
042100     MOVE NUM-ADD-REQUESTS    TO RPT-NUM-TRANS.
042200     MOVE NUM-ADD-PROCESSED   TO RPT-NUM-TRAN-PROC.
042300     COMPUTE RPT-NUM-TRAN-ERR =
042400                NUM-ADD-REQUESTS  -  NUM-ADD-PROCESSED.
042500     WRITE USER-RPT-RECORD  FROM  RPT-STATS-DETAIL.
