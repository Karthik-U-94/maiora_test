000100******************************************************************
000200* USGCNV
000300*
000400* FISCAL-YEAR USAGE UNPIVOT RUN
000500*
000600* TAKES THE ONE-RECORD-PER-YEAR USAGE EXTRACT (TWELVE MONTHLY
000700* FIGURES, APR THRU MAR) AND UNPIVOTS IT INTO ONE DETAIL RECORD
000800* PER NON-ZERO MONTH, CALENDAR-DATED, FOR THE USAGE WAREHOUSE
000900* LOAD.  REPLACES THE OLD STUDENT-CREDITS LISTING RUN, WHICH
001000* THIS PROGRAM WAS BUILT FROM.
001100******************************************************************
001200 IDENTIFICATION DIVISION.
001300 PROGRAM-ID.    USGCNV.
001400 AUTHOR.        D STOUT.
001500 INSTALLATION.  COBOL DEVELOPMENT CENTER.
001600 DATE-WRITTEN.  04/11/91.
001700 DATE-COMPILED. 04/11/91.
001800 SECURITY.      NON-CONFIDENTIAL.
001900*
002000******************************************************************
002100* CHANGE LOG
002200******************************************************************
002300*DATE-WRITTEN  04/11/91  DS     ORIGINAL PROGRAM -- UNPIVOT OF
002400*                               THE FISCAL-YEAR EXTRACT, CR1522.
002500*              09/02/92  WLT    ADDED COMMA-STRIP EDIT ON THE
002600*                               MONTHLY TEXT FIELD -- EXTRACT
002700*                               VENDOR STARTED SENDING EDITED
002800*                               FIGURES, CR1587.
002900*              06/17/94  PJW    ZERO-SUPPRESS MONTHS WITH NO
003000*                               ACTIVITY RATHER THAN WRITE A
003100*                               ZERO DETAIL ROW, CR1644.
003200*              02/09/96  PJW    ADDED BAD-FISCAL-YEAR SKIP AND
003300*                               COUNT -- SOME CARDS WERE ARRIVING
003400*                               BLANK, CR1702.
003500*              08/19/98  SAK    Y2K REMEDIATION -- FISCAL YEAR
003600*                               CARRIED FULL FOUR DIGITS, NO
003700*                               WINDOWING PERFORMED.  CR1950.
003800*              02/11/99  SAK    Y2K SIGN-OFF -- VERIFIED AGAINST
003900*                               CENTURY-ROLLOVER TEST DECK.
004000*              03/03/00  MW     CALENDAR-YEAR COMPUTE CONFIRMED
004100*                               CORRECT FOR FY2000 ROLLOVER.
004200*              10/02/01  MW     CLOSE OUT -- MAINTENANCE
004300*                               TRANSFERRED TO CIRC SYSTEMS GROUP.
004400******************************************************************
004500*
004600 ENVIRONMENT DIVISION.
004700 CONFIGURATION SECTION.
004800 SOURCE-COMPUTER. IBM-390.
004900 OBJECT-COMPUTER. IBM-390.
005000 SPECIAL-NAMES.   C01 IS TOP-OF-FORM.
005100 INPUT-OUTPUT SECTION.
005200 FILE-CONTROL.
005300*
005400     SELECT USAGE-INPUT-FILE     ASSIGN TO USGINI
005500         ACCESS IS SEQUENTIAL
005600         FILE STATUS  IS  WS-USGI-STATUS.
005700*
005800     SELECT USAGE-OUTPUT-FILE    ASSIGN TO USGOTO
005900         ACCESS IS SEQUENTIAL
006000         FILE STATUS  IS  WS-USGO-STATUS.
006100*
006200     SELECT USGCNV-RPT-FILE      ASSIGN TO USGCRPT
006300         ACCESS IS SEQUENTIAL
006400         FILE STATUS  IS  WS-USRP-STATUS.
006500*
006600******************************************************************
006700 DATA DIVISION.
006800 FILE SECTION.
006900*
007000 FD  USAGE-INPUT-FILE
007100     RECORDING MODE IS F
007200     BLOCK CONTAINS 0 RECORDS.
007300 01  USAGE-INPUT-REC-FD          PIC X(222).
007400*
007500 FD  USAGE-OUTPUT-FILE
007600     RECORDING MODE IS F
007700     BLOCK CONTAINS 0 RECORDS.
007800 01  USAGE-OUTPUT-REC-FD         PIC X(60).
007900*
008000 FD  USGCNV-RPT-FILE
008100     RECORDING MODE IS F.
008200 01  USGCNV-RPT-RECORD           PIC X(132).
008300*
008400******************************************************************
008500 WORKING-STORAGE SECTION.
008600******************************************************************
008700*
008800 01  SYSTEM-DATE-AND-TIME.
008900     05  CURRENT-DATE.
009000         10  CURRENT-YEAR        PIC 9(2).
009100         10  CURRENT-MONTH       PIC 9(2).
009200         10  CURRENT-DAY         PIC 9(2).
009300     05  CURRENT-TIME.
009400         10  CURRENT-HOUR        PIC 9(2).
009500         10  CURRENT-MINUTE      PIC 9(2).
009600         10  CURRENT-SECOND      PIC 9(2).
009700         10  CURRENT-HNDSEC      PIC 9(2).
009800*SIX-DIGIT NUMERIC VIEW OF THE RUN DATE, USED FOR A QUICK YYMMDD
009900*COMPARE INSTEAD OF FIELD-BY-FIELD, CR1344.
010000     05  CURRENT-DATE-N REDEFINES CURRENT-DATE PIC 9(6).
010100*
010200*COPY BROUGHT IN FOR THE EXTRACT AND DETAIL LAYOUTS.
010300 COPY USGINREC.
010400 COPY USGOTREC.
010500*
010600*FISCAL-MONTH-NAME TABLE, STORED IN FISCAL ORDER (APR..MAR) SO
010700*A STRAIGHT TABLE WALK GIVES THE OUTPUT ITS REQUIRED FISCAL-
010800*MONTH SEQUENCE, R-S6.  WS-FMT-CAL-MM IS THE CALENDAR MONTH
010900*NUMBER FOR EACH ENTRY AND WS-FMT-YR-OFFSET IS SUBTRACTED FROM
011000*THE FISCAL YEAR TO GET THE CALENDAR YEAR, R-S5.  FISCAL YEAR
011100*NNNN RUNS APR (NNNN-1) THROUGH MAR NNNN, SO APR..DEC CARRY
011200*OFFSET 1 (THEY FALL IN THE PRIOR CALENDAR YEAR) AND JAN..MAR
011300*CARRY OFFSET 0 (THEY FALL IN THE FISCAL YEAR ITSELF), CR1522.
011400*CORRECTED CR2231 -- THE TWO OFFSET DIGITS WERE TRANSPOSED AND
011500*EVERY DETAIL ROW CAME OUT A YEAR OFF.
011600 01  WS-FISCAL-MONTH-TABLE.
011700     05  WS-FMT-ENTRY            OCCURS 12 TIMES
011800                                  INDEXED BY WS-FMT-IX.
011900         10  WS-FMT-CAL-MM       PIC 9(2).
012000         10  WS-FMT-YR-OFFSET    PIC S9(1)  COMP-3.
012100 01  WS-FISCAL-MONTH-VALUES.
012200*FISCAL ORDER -- APR MAY JUN JUL AUG SEP OCT NOV DEC JAN FEB MAR.
012300     05  FILLER  PIC X(3)  VALUE "041".
012400     05  FILLER  PIC X(3)  VALUE "051".
012500     05  FILLER  PIC X(3)  VALUE "061".
012600     05  FILLER  PIC X(3)  VALUE "071".
012700     05  FILLER  PIC X(3)  VALUE "081".
012800     05  FILLER  PIC X(3)  VALUE "091".
012900     05  FILLER  PIC X(3)  VALUE "101".
013000     05  FILLER  PIC X(3)  VALUE "111".
013100     05  FILLER  PIC X(3)  VALUE "121".
013200     05  FILLER  PIC X(3)  VALUE "010".
013300     05  FILLER  PIC X(3)  VALUE "020".
013400     05  FILLER  PIC X(3)  VALUE "030".
013500*REDEFINE GIVES THE LOAD ROUTINE A TABLE-SHAPED VIEW OF THE
013600*SAME TWELVE 3-BYTE LITERALS SO THEY CAN BE MOVED INTO
013700*WS-FISCAL-MONTH-TABLE ONE ENTRY AT A TIME AT PROGRAM START.
013800 01  WS-FMV-REDEFINE REDEFINES WS-FISCAL-MONTH-VALUES.
013900     05  WS-FMV-ENTRY            OCCURS 12 TIMES.
014000         10  WS-FMV-CAL-MM       PIC X(2).
014100         10  WS-FMV-YR-OFFSET    PIC X(1).
014200*
014300*WORK AREA FOR THE COMMA-STRIP EDIT ON ONE MONTHLY TEXT FIELD,
014400*R-S2/R-S3/R-S7.  WS-EDIT-DIGITS HOLDS THE DIGITS LEFT AFTER
014500*COMMAS AND SPACES ARE SQUEEZED OUT, LEFT-JUSTIFIED.  A LEADING
014600*MINUS SETS WS-EDIT-SIGN-SW AND A SINGLE DECIMAL POINT SETS
014700*WS-EDIT-DEC-SW AND FREEZES WS-EDIT-INT-CT AT THE DIGIT COUNT
014800*SEEN SO FAR, SO 320-EDIT-MONTH-VALUE CAN SPLIT THE DIGIT STRING
014900*BACK INTO A WHOLE PART AND A TWO-DECIMAL FRACTIONAL PART,
015000*CR2214.
015100 01  WS-EDIT-AREA.
015200     05  WS-EDIT-RAW             PIC X(15).
015300     05  WS-EDIT-DIGITS          PIC X(15)  VALUE SPACES.
015400     05  WS-EDIT-DIGIT-CT        PIC S9(3)  COMP-3  VALUE +0.
015500     05  WS-EDIT-INT-CT          PIC S9(3)  COMP-3  VALUE +0.
015600     05  WS-EDIT-FRAC-CT         PIC S9(3)  COMP-3  VALUE +0.
015700     05  WS-EDIT-NUMERIC-SW      PIC X     VALUE "Y".
015800         88  WS-EDIT-IS-NUMERIC  VALUE "Y".
015900     05  WS-EDIT-DEC-SW          PIC X     VALUE "N".
016000         88  WS-EDIT-DEC-SEEN    VALUE "Y".
016100     05  WS-EDIT-SIGN-SW         PIC X     VALUE "+".
016200     05  WS-EDIT-WHOLE           PIC S9(9)  VALUE 0.
016300     05  WS-EDIT-FRAC-1          PIC 9(1)   VALUE 0.
016400     05  WS-EDIT-FRAC-PART       PIC 9(2)   VALUE 0.
016500 01  WS-EDIT-NUMBER              PIC S9(9)V9(2)  VALUE 0.
016600*NUMERIC-EDITED VIEW USED TO CARRY THE PARSED FIGURE FORWARD TO
016700*THE OUTPUT RECORD, R-S7.
016800 01  WS-EDIT-NUMBER-ED REDEFINES WS-EDIT-NUMBER
016900                                PIC S9(9)V99.
017000*
017100 01  WS-FIELDS.
017200     05  WS-USGI-STATUS          PIC X(2)  VALUE SPACES.
017300     05  WS-USGO-STATUS          PIC X(2)  VALUE SPACES.
017400     05  WS-USRP-STATUS          PIC X(2)  VALUE SPACES.
017500     05  WS-USGI-EOF             PIC X     VALUE SPACES.
017600         88  WS-AT-USGI-EOF      VALUE "Y".
017700     05  WS-FYEAR-OK-SW          PIC X     VALUE "Y".
017800         88  WS-FYEAR-IS-OK      VALUE "Y".
017900     05  WS-MONTH-ZERO-SW        PIC X     VALUE "N".
018000         88  WS-MONTH-IS-ZERO    VALUE "Y".
018100*
018200*NUMERIC VIEW OF THE INPUT FISCAL-YEAR FIELD, USED ONLY AFTER
018300*150-EDIT-FISCAL-YEAR HAS PROVEN IT IS ALL DIGITS, R-S1.
018400 01  WS-FYEAR-N                  PIC 9(4)  VALUE 0.
018500 01  WS-CALC-FIELDS.
018600     05  WS-CAL-YEAR             PIC S9(5)  COMP-3  VALUE +0.
018700 01  WORK-VARIABLES.
018800     05  WS-MM-IX                PIC S9(3)  COMP-3  VALUE +0.
018900     05  J                       PIC S9(3)  COMP-3  VALUE +0.
019000*
019100 01  REPORT-TOTALS.
019200     05  NUM-RECS-READ           PIC S9(9)  COMP-3  VALUE +0.
019300     05  NUM-DETAIL-WRITTEN      PIC S9(9)  COMP-3  VALUE +0.
019400     05  NUM-ROWS-SUPPRESSED     PIC S9(9)  COMP-3  VALUE +0.
019500     05  NUM-BAD-FYEAR-SKIPPED   PIC S9(9)  COMP-3  VALUE +0.
019600*
019700*        *******************
019800*            report lines
019900*        *******************
020000 01  RPT-HEADER1.
020100     05  FILLER                  PIC X(38)
020200                VALUE "USAGE TRANSFORMATION REPORT     DATE: ".
020300     05  RPT-MM                  PIC 99.
020400     05  FILLER                  PIC X     VALUE "/".
020500     05  RPT-DD                  PIC 99.
020600     05  FILLER                  PIC X     VALUE "/".
020700     05  RPT-YY                  PIC 99.
020800     05  FILLER                  PIC X(20)
020900                     VALUE " (mm/dd/yy)   TIME: ".
021000     05  RPT-HH                  PIC 99.
021100     05  FILLER                  PIC X     VALUE ":".
021200     05  RPT-MIN                 PIC 99.
021300     05  FILLER                  PIC X     VALUE ":".
021400     05  RPT-SS                  PIC 99.
021500     05  FILLER                  PIC X(55) VALUE SPACES.
021600 01  RPT-DETAIL-HDR1.
021700     05  FILLER PIC X(21) VALUE "Location             ".
021800     05  FILLER PIC X(11) VALUE "Code      ".
021900     05  FILLER PIC X(6)  VALUE "Mo  ".
022000     05  FILLER PIC X(6)  VALUE "Year".
022100     05  FILLER PIC X(15) VALUE "Value          ".
022200     05  FILLER PIC X(9)  VALUE "Unit    ".
022300     05  FILLER PIC X(64) VALUE SPACES.
022400 01  RPT-DETAIL-LINE.
022500     05  RPT-LOCATION            PIC X(20).
022600     05  FILLER                  PIC X(2)     VALUE SPACES.
022700     05  RPT-CODE                PIC X(10).
022800     05  FILLER                  PIC X(1)     VALUE SPACES.
022900     05  RPT-MONTH               PIC Z9.
023000     05  FILLER                  PIC X(4)     VALUE SPACES.
023100     05  RPT-YEAR                PIC 9(4).
023200     05  FILLER                  PIC X(3)     VALUE SPACES.
023300     05  RPT-VALUE               PIC ZZZ,ZZZ,ZZ9.99-.
023400     05  FILLER                  PIC X(2)     VALUE SPACES.
023500     05  RPT-UNIT                PIC X(8).
023600     05  FILLER                  PIC X(63)    VALUE SPACES.
023700 01  RPT-STATS-HDR1.
023800     05  FILLER PIC X(26) VALUE "Run Totals:               ".
023900     05  FILLER PIC X(106) VALUE SPACES.
024000 01  RPT-STATS-HDR2.
024100     05  FILLER PIC X(14) VALUE "Records   Deta".
024200     05  FILLER PIC X(14) VALUE "il Rows   Rows".
024300     05  FILLER PIC X(14) VALUE " Zero     Bad ".
024400     05  FILLER PIC X(90) VALUE SPACES.
024500 01  RPT-STATS-HDR3.
024600     05  FILLER PIC X(14) VALUE "Read      Writ".
024700     05  FILLER PIC X(14) VALUE "ten       Supp".
024800     05  FILLER PIC X(14) VALUE "ressed    FYear".
024900     05  FILLER PIC X(90) VALUE SPACES.
025000 01  RPT-STATS-HDR4.
025100     05  FILLER PIC X(14) VALUE "--------  ----".
025200     05  FILLER PIC X(14) VALUE "----  ----------".
025300     05  FILLER PIC X(13) VALUE "  --------".
025400     05  FILLER PIC X(91) VALUE SPACES.
025500 01  RPT-STATS-DETAIL.
025600     05  FILLER                  PIC X(1)     VALUE SPACES.
025700     05  RPT-NUM-READ             PIC ZZZ,ZZ9.
025800     05  FILLER                  PIC X(3)     VALUE SPACES.
025900     05  RPT-NUM-WRITTEN          PIC ZZZ,ZZ9.
026000     05  FILLER                  PIC X(3)     VALUE SPACES.
026100     05  RPT-NUM-SUPPRESSED       PIC ZZZ,ZZ9.
026200     05  FILLER                  PIC X(3)     VALUE SPACES.
026300     05  RPT-NUM-BAD-FYEAR        PIC ZZZ,ZZ9.
026400     05  FILLER                  PIC X(97)    VALUE SPACES.
026500*
026600******************************************************************
026700 PROCEDURE DIVISION.
026800******************************************************************
026900*
027000*MAIN LINE -- LOAD THE FISCAL-MONTH TABLE, RUN THE FILE, THEN
027100*WRITE THE TRAILER.
027200 000-MAIN.
027300     PERFORM 050-LOAD-FISCAL-MONTH-TBL THRU 050-EXIT.
027400     PERFORM 700-OPEN-FILES.
027500     PERFORM 800-INIT-REPORT.
027600     PERFORM 710-READ-USGI-RECORD.
027700     PERFORM 200-PROCESS-USAGE-REC THRU 200-EXIT
027800         UNTIL WS-AT-USGI-EOF.
027900     PERFORM 850-REPORT-TOTALS.
028000     PERFORM 790-CLOSE-FILES.
028100     GOBACK.
028200*
028300*MOVES THE TWELVE PACKED LITERALS OUT OF WS-FMV-ENTRY INTO THE
028400*NUMERIC WS-FMT-ENTRY TABLE ONCE AT START-UP, CR1522.
028500 050-LOAD-FISCAL-MONTH-TBL.
028600     PERFORM 051-LOAD-ONE-FMT-ENTRY THRU 051-EXIT
028700         VARYING WS-FMT-IX FROM 1 BY 1
028800         UNTIL WS-FMT-IX > 12.
028900 050-EXIT.
029000     EXIT.
029100 051-LOAD-ONE-FMT-ENTRY.
029200     MOVE WS-FMV-CAL-MM(WS-FMT-IX)
029300               TO WS-FMT-CAL-MM(WS-FMT-IX).
029400     MOVE WS-FMV-YR-OFFSET(WS-FMT-IX)
029500               TO WS-FMT-YR-OFFSET(WS-FMT-IX).
029600 051-EXIT.
029700     EXIT.
029800*
029900*ONE USAGE-INPUT CARD AT A TIME -- EDIT THE FISCAL YEAR, THEN
030000*IF IT PASSES, UNPIVOT THE TWELVE MONTHS, R-S1.
030100 200-PROCESS-USAGE-REC.
030200*ONE INPUT ROW CARRIES TWELVE FISCAL MONTHS OF ONE LOCATION/
030300*CATEGORY -- 300-UNPIVOT-MONTHS BELOW SPLITS THAT ROW INTO AS
030400*MANY AS TWELVE OUTPUT DETAIL RECORDS.
030500     ADD +1 TO NUM-RECS-READ.
030600     PERFORM 150-EDIT-FISCAL-YEAR.
030700     IF NOT WS-FYEAR-IS-OK
030800         ADD +1 TO NUM-BAD-FYEAR-SKIPPED
030900         GO TO 200-READ-NEXT
031000     END-IF.
031100     PERFORM 300-UNPIVOT-MONTHS
031200         VARYING WS-MM-IX FROM 1 BY 1
031300         UNTIL WS-MM-IX > 12.
031400*BOTH THE GOOD PATH AND THE GO TO ABOVE FALL IN HERE SO THE
031500*NEXT CARD ALWAYS GETS READ EXACTLY ONCE, CR2214.
031600 200-READ-NEXT.
031700     PERFORM 710-READ-USGI-RECORD.
031800 200-EXIT.
031900     EXIT.
032000*
032100*A BLANK OR NON-NUMERIC FISCAL YEAR KILLS THE WHOLE RECORD,
032200*R-S1.  CLASS TEST IS DONE AGAINST THE RAW TEXT FIELD SINCE
032300*UI-FYEAR IS NOT DECLARED NUMERIC -- A BLANK CARD MUST NOT
032400*ABEND ON A NUMERIC MOVE.
032500 150-EDIT-FISCAL-YEAR.
032600     MOVE "Y" TO WS-FYEAR-OK-SW.
032700     IF UI-FYEAR IS NOT NUMERIC
032800         MOVE "N" TO WS-FYEAR-OK-SW
032900     ELSE
033000         MOVE UI-FYEAR TO WS-FYEAR-N
033100     END-IF.
033200*
033300*UNPIVOTS ONE MONTH OF THE TWELVE, FISCAL ORDER, R-S6.  THE
033400*CALENDAR MONTH AND YEAR COME STRAIGHT OUT OF
033500*WS-FISCAL-MONTH-TABLE SO NO MONTH-NAME LOOKUP TABLE IS NEEDED
033600*AT THIS POINT -- SEE 050-LOAD-FISCAL-MONTH-TBL.
033700 300-UNPIVOT-MONTHS.
033800*ONE CALL TO THIS PARAGRAPH PER MONTH COLUMN ON THE INCOMING ROW -
033900*WS-MM-IX IS SET BY THE PERFORM VARYING ABOVE, SO THE TWELVE-WIDE
034000*UI-MONTH-VALUE ARRAY TURNS INTO UP TO TWELVE DETAIL RECORDS.
034100     MOVE UI-MONTH-VALUE(WS-MM-IX) TO WS-EDIT-RAW.
034200     PERFORM 320-EDIT-MONTH-VALUE.
034300     IF WS-MONTH-IS-ZERO
034400         ADD +1 TO NUM-ROWS-SUPPRESSED
034500     ELSE
034600         PERFORM 350-BUILD-CALENDAR-DATE
034700         PERFORM 400-WRITE-USAGE-OUTPUT
034800     END-IF.
034900*
035000*STRIPS EMBEDDED COMMAS OUT OF THE MONTHLY TEXT FIELD AND
035100*PARSES WHAT IS LEFT, KEEPING A LEADING MINUS AND ONE DECIMAL
035200*POINT, R-S2/R-S3/R-S7.  A BLANK FIELD DEFAULTS TO ZERO AND ANY
035300*PARSE FAILURE ALSO DEFAULTS TO ZERO -- THIS EXTRACT HAS NEVER
035400*BEEN TRUSTED TO ARRIVE CLEAN, CR1587.  WS-EDIT-INT-CT MARKS
035500*WHERE THE WHOLE PART ENDS AND THE TWO-DECIMAL FRACTIONAL PART
035600*BEGINS IN WS-EDIT-DIGITS, SET BY 330-STRIP-ONE-CHARACTER WHEN
035700*IT HITS THE DECIMAL POINT, CR2214.
035800 320-EDIT-MONTH-VALUE.
035900     MOVE SPACES TO WS-EDIT-DIGITS.
036000     MOVE +0 TO WS-EDIT-DIGIT-CT.
036100     MOVE +0 TO WS-EDIT-INT-CT.
036200     MOVE +0 TO WS-EDIT-FRAC-CT.
036300     MOVE "Y" TO WS-EDIT-NUMERIC-SW.
036400     MOVE "N" TO WS-EDIT-DEC-SW.
036500     MOVE "+" TO WS-EDIT-SIGN-SW.
036600     MOVE +0 TO WS-EDIT-WHOLE.
036700     MOVE 0  TO WS-EDIT-FRAC-PART.
036800     IF WS-EDIT-RAW NOT = SPACES
036900         PERFORM 330-STRIP-ONE-CHARACTER
037000             VARYING J FROM 1 BY 1
037100             UNTIL J > 15
037200         IF NOT WS-EDIT-DEC-SEEN
037300             MOVE WS-EDIT-DIGIT-CT TO WS-EDIT-INT-CT
037400         END-IF
037500         IF WS-EDIT-IS-NUMERIC AND WS-EDIT-DIGIT-CT > 0
037600             IF WS-EDIT-INT-CT > 0
037700                 MOVE WS-EDIT-DIGITS(1:WS-EDIT-INT-CT)
037800                     TO WS-EDIT-WHOLE
037900             END-IF
038000             COMPUTE WS-EDIT-FRAC-CT =
038100                 WS-EDIT-DIGIT-CT - WS-EDIT-INT-CT
038200             IF WS-EDIT-FRAC-CT = 1
038300                 MOVE WS-EDIT-DIGITS(WS-EDIT-INT-CT + 1:1)
038400                     TO WS-EDIT-FRAC-1
038500                 COMPUTE WS-EDIT-FRAC-PART = WS-EDIT-FRAC-1 * 10
038600             ELSE
038700                 IF WS-EDIT-FRAC-CT > 1
038800                     MOVE WS-EDIT-DIGITS(WS-EDIT-INT-CT + 1:2)
038900                         TO WS-EDIT-FRAC-PART
039000                 END-IF
039100             END-IF
039200         END-IF
039300     END-IF.
039400     COMPUTE WS-EDIT-NUMBER ROUNDED =
039500         WS-EDIT-WHOLE + (WS-EDIT-FRAC-PART / 100).
039600     IF WS-EDIT-SIGN-SW = "-"
039700         COMPUTE WS-EDIT-NUMBER = WS-EDIT-NUMBER * -1
039800     END-IF.
039900     IF WS-EDIT-NUMBER = 0
040000         MOVE "Y" TO WS-MONTH-ZERO-SW
040100     ELSE
040200         MOVE "N" TO WS-MONTH-ZERO-SW
040300     END-IF.
040400*
040500*COPIES DIGITS FORWARD, DROPPING COMMAS AND SPACES, ONE
040600*CHARACTER OF THE RAW FIELD AT A TIME.  A LEADING MINUS BEFORE
040700*ANY DIGIT OR DECIMAL POINT SETS THE SIGN SWITCH; THE FIRST
040800*DECIMAL POINT FREEZES THE WHOLE-PART DIGIT COUNT.  ANY OTHER
040900*NON-DIGIT MARKS THE FIELD UNPARSEABLE, CR1587/CR2214.
041000 330-STRIP-ONE-CHARACTER.
041100     IF WS-EDIT-RAW(J:1) = ","
041200         OR WS-EDIT-RAW(J:1) = SPACE
041300         CONTINUE
041400     ELSE
041500         IF WS-EDIT-RAW(J:1) IS NUMERIC
041600             ADD +1 TO WS-EDIT-DIGIT-CT
041700             MOVE WS-EDIT-RAW(J:1)
041800                 TO WS-EDIT-DIGITS(WS-EDIT-DIGIT-CT:1)
041900         ELSE
042000             IF WS-EDIT-RAW(J:1) = "-" AND WS-EDIT-DIGIT-CT = 0
042100                     AND NOT WS-EDIT-DEC-SEEN
042200                 MOVE "-" TO WS-EDIT-SIGN-SW
042300             ELSE
042400                 IF WS-EDIT-RAW(J:1) = "+"
042500                         AND WS-EDIT-DIGIT-CT = 0
042600                         AND NOT WS-EDIT-DEC-SEEN
042700                     CONTINUE
042800                 ELSE
042900                     IF WS-EDIT-RAW(J:1) = "."
043000                             AND NOT WS-EDIT-DEC-SEEN
043100                         MOVE WS-EDIT-DIGIT-CT TO WS-EDIT-INT-CT
043200                         MOVE "Y" TO WS-EDIT-DEC-SW
043300                     ELSE
043400                         MOVE "N" TO WS-EDIT-NUMERIC-SW
043500                     END-IF
043600                 END-IF
043700             END-IF
043800         END-IF
043900     END-IF.
044000*
044100*CALENDAR YEAR = FISCAL YEAR MINUS ONE FOR APR..DEC, FISCAL
044200*YEAR UNCHANGED FOR JAN..MAR, R-S5 -- WS-FMT-YR-OFFSET CARRIES
044300*THE SIGN SO ONE COMPUTE HANDLES BOTH CASES.
044400 350-BUILD-CALENDAR-DATE.
044500     COMPUTE WS-CAL-YEAR =
044600         WS-FYEAR-N - WS-FMT-YR-OFFSET(WS-MM-IX).
044700*
044800*BUILDS AND WRITES ONE USAGE-OUTPUT DETAIL RECORD PLUS ITS
044900*REPORT LINE, R-S1 THRU R-S7.
045000 400-WRITE-USAGE-OUTPUT.
045100     MOVE UI-LOCATION          TO UO-LOCATION.
045200     MOVE UI-CATNAME           TO UO-CODE.
045300     MOVE UI-UOM               TO UO-UNIT.
045400     MOVE WS-FMT-CAL-MM(WS-MM-IX) TO UO-MONTH.
045500     MOVE WS-CAL-YEAR          TO UO-YEAR.
045600     MOVE WS-EDIT-NUMBER-ED    TO UO-VALUE.
045700     WRITE USAGE-OUTPUT-REC-FD FROM USAGE-OUTPUT-REC.
045800     ADD +1 TO NUM-DETAIL-WRITTEN.
045900     PERFORM 810-PRINT-DETAIL-LINE.
046000*
046100******************************************************************
046200* FILE HANDLING AND REPORT PARAGRAPHS
046300******************************************************************
046400*
046500 700-OPEN-FILES.
046600*NO EXPLICIT FILE-STATUS CHECK ON THESE OPENS -- THE RUN USES A
046700*FIXED SET OF JCL-ASSIGNED FILES, NOT OPERATOR-SUPPLIED NAMES,
046800*SO A BAD OPEN HERE IS A JCL PROBLEM FOR OPERATIONS, NOT A DATA
046900*CONDITION THE PROGRAM NEEDS TO TRAP.
047000     OPEN INPUT  USAGE-INPUT-FILE.
047100     OPEN OUTPUT USAGE-OUTPUT-FILE.
047200     OPEN OUTPUT USGCNV-RPT-FILE.
047300*
047400 710-READ-USGI-RECORD.
047500     READ USAGE-INPUT-FILE INTO USAGE-INPUT-REC
047600         AT END MOVE "Y" TO WS-USGI-EOF
047700     END-READ.
047800*
047900 790-CLOSE-FILES.
048000*ALL THREE FILES CLOSE TOGETHER AT END OF RUN -- NO PARTIAL-
048100*CLOSE CASE SINCE 700-OPEN-FILES ABOVE EITHER OPENS ALL THREE
048200*OR THE JOB ABENDS BEFORE REACHING THIS POINT.
048300     CLOSE USAGE-INPUT-FILE
048400           USAGE-OUTPUT-FILE
048500           USGCNV-RPT-FILE.
048600*
048700*HEADER AND COLUMN TITLES PRINTED ONCE AT THE TOP OF THE
048800*REPORT -- NO CONTROL BREAKS ON THIS RUN, ONE LOCATION/CODE
048900*PER INPUT CARD.
049000 800-INIT-REPORT.
049100     ACCEPT CURRENT-DATE FROM DATE.
049200     ACCEPT CURRENT-TIME FROM TIME.
049300     MOVE CURRENT-MONTH  TO RPT-MM.
049400     MOVE CURRENT-DAY    TO RPT-DD.
049500     MOVE CURRENT-YEAR   TO RPT-YY.
049600     MOVE CURRENT-HOUR   TO RPT-HH.
049700     MOVE CURRENT-MINUTE TO RPT-MIN.
049800     MOVE CURRENT-SECOND TO RPT-SS.
049900     WRITE USGCNV-RPT-RECORD FROM RPT-HEADER1
050000         AFTER ADVANCING PAGE.
050100     WRITE USGCNV-RPT-RECORD FROM RPT-DETAIL-HDR1
050200         AFTER ADVANCING 2.
050300*
050400 810-PRINT-DETAIL-LINE.
050500     MOVE UO-LOCATION  TO RPT-LOCATION.
050600     MOVE UO-CODE      TO RPT-CODE.
050700     MOVE UO-MONTH     TO RPT-MONTH.
050800     MOVE UO-YEAR      TO RPT-YEAR.
050900     MOVE UO-VALUE     TO RPT-VALUE.
051000     MOVE UO-UNIT      TO RPT-UNIT.
051100     WRITE USGCNV-RPT-RECORD FROM RPT-DETAIL-LINE
051200         AFTER ADVANCING 1.
051300*
051400 850-REPORT-TOTALS.
051500     MOVE NUM-RECS-READ         TO RPT-NUM-READ.
051600     MOVE NUM-DETAIL-WRITTEN    TO RPT-NUM-WRITTEN.
051700     MOVE NUM-ROWS-SUPPRESSED   TO RPT-NUM-SUPPRESSED.
051800     MOVE NUM-BAD-FYEAR-SKIPPED TO RPT-NUM-BAD-FYEAR.
051900     WRITE USGCNV-RPT-RECORD FROM RPT-STATS-HDR1
052000         AFTER ADVANCING 2.
052100     WRITE USGCNV-RPT-RECORD FROM RPT-STATS-HDR2
052200         AFTER ADVANCING 1.
052300     WRITE USGCNV-RPT-RECORD FROM RPT-STATS-HDR3
052400         AFTER ADVANCING 1.
052500     WRITE USGCNV-RPT-RECORD FROM RPT-STATS-HDR4
052600         AFTER ADVANCING 1.
052700     WRITE USGCNV-RPT-RECORD FROM RPT-STATS-DETAIL
052800         AFTER ADVANCING 1.
052900*
