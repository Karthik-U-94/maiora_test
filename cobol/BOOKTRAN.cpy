000100*****************************************************************
000200* BOOKTRAN  --  BOOK CATALOG MAINTENANCE TRANSACTION
000300*
000400* ONE TRANSACTION PER ADD / UPDATE / DELETE / LIST REQUEST AGAINST
000500* THE BOOK MASTER.  COLUMN RULER FOR THE FLAT FILE:
000600*     0    1    1    2    2    3    3    4    4    5    5    6
000700* ....5....0....5....0....5....0....5....0....5....0....5....0..
000800* CODE  --KEY-- ---------------DATA FIELDS--------------------
000900*****************************************************************
001000 01  BOOK-TRAN-REC.
001100     05  BT-TRAN-CODE            PIC X(6).
001200*        VALID CODES:  ADD    UPDATE DELETE LIST
001300     05  BT-BOOK-ID              PIC 9(9).
001400     05  BT-TITLE                PIC X(40).
001500     05  BT-AUTHOR               PIC X(30).
001600     05  BT-ISBN                 PIC X(13).
001700     05  BT-PUB-DATE             PIC 9(8).
001800     05  BT-CATEGORY             PIC X(10).
001900*    FILTER FIELDS -- USED ONLY WHEN BT-TRAN-CODE = "LIST  ".
002000     05  BT-FILTER-TYPE          PIC X(8).
002100*        "AUTHOR  " OR "CATEGORY"
002200     05  BT-FILTER-VALUE         PIC X(30).
002300*    AN ASTERISK HERE MARKS A COMMENT LINE IN THE TRAN FILE.
002400     05  BT-COMMENT              PIC X(1).
002500     05  FILLER                  PIC X(5).
