000100*****************************************************************
000200* RDHSMSTR  --  READING-HISTORY EVENT RECORD
000300*
000400* APPEND-ONLY EVENT LOG.  ONE ENTRY IS WRITTEN EACH TIME A USER
000500* PUTS A BOOK ON THE READING LIST OR MARKS A BOOK READ.  THE
000600* SAME USER/BOOK PAIR MAY APPEAR MANY TIMES -- DUPLICATES ARE
000700* NOT AN ERROR, SEE LIBRHMN.
000800*****************************************************************
000900 01  RDHS-MASTER-REC.
001000     05  RH-EVENT-ID             PIC 9(9).
001100     05  RH-USER-ID              PIC 9(9).
001200     05  RH-BOOK-ID              PIC 9(9).
001300     05  RH-STATUS               PIC X(12).
001400*        "READING-LIST" OR "READ        "
001500         88  RH-ON-READING-LIST  VALUE "READING-LIST".
001600         88  RH-IS-READ          VALUE "READ        ".
001700     05  RH-TIMESTAMP            PIC 9(14).
001800*        YYYYMMDDHHMMSS -- THE RUN TIMESTAMP OF THE BATCH THAT
001900*        WROTE THIS EVENT, NOT A WALL-CLOCK CAPTURE PER EVENT.
002000     05  FILLER                  PIC X(7).
