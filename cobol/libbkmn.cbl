000100******************************************************************
000200* LIBBKMN
000300*
000400* CATALOG DEPT BOOK MASTER MAINTENANCE
000500*
000600* READS THE BOOK TRANSACTION FILE (ADD/UPDATE/DELETE/LIST CODES)
000700* AGAINST THE BOOK CATALOG MASTER, HELD ENTIRELY IN A WORKING-
000800* STORAGE TABLE FOR THE DURATION OF THE RUN, AND REWRITES THE
000900* MASTER AT END OF RUN.  PRODUCES A LISTING REPORT FOR LIST
001000* TRANSACTIONS AND A TRANSACTION-TOTALS TRAILER.
001100******************************************************************
001200 IDENTIFICATION DIVISION.
001300 PROGRAM-ID.    LIBBKMN.
001400 AUTHOR.        R T MALICK.
001500 INSTALLATION.  COBOL DEVELOPMENT CENTER.
001600 DATE-WRITTEN.  03/14/88.
001700 DATE-COMPILED. 03/14/88.
001800 SECURITY.      NON-CONFIDENTIAL.
001900*
002000******************************************************************
002100* CHANGE LOG
002200******************************************************************
002300*DATE-WRITTEN  03/14/88  RTM    ORIGINAL PROGRAM -- ADD/UPDATE/
002400*                               DELETE AGAINST CATALOG MASTER.
002500*              07/22/88  RTM    ADDED LIST TRANSACTION WITH
002600*                               AUTHOR/CATEGORY FILTER, REQ 4417.
002700*              11/09/89  DLK    ISBN DUP CHECK NOW SKIPPED ON
002800*                               UPDATE WHEN ISBN IS UNCHANGED,
002900*                               CR1188.
003000*              02/02/90  DLK    SEED CATALOG WHEN MASTER IS EMPTY
003100*                               ON FIRST RUN, PER CIRC DEPT REQ.
003200*              06/18/91  RTM    TABLE SEARCH REPLACES OLD SORTED-
003300*                               MERGE POSITIONING LOGIC, CR1344.
003400*              09/03/92  PJW    CORRECTED DELETE TO RENUMBER TABLE
003500*                               SUBSCRIPTS DOWNWARD, CR1502.
003600*              01/14/94  PJW    EXPANDED WS-BOOK-TABLE TO 500
003700*                               ENTRIES, CATALOG GROWTH, CR1689.
003800*              04/02/96  DLK    MINOR -- TRAILER REPORT COLUMN
003900*                               ALIGNMENT, CR1802.
004000*              08/19/98  SAK    Y2K REMEDIATION -- PUB-DATE AND
004100*                               ALL DATE FIELDS CONFIRMED FULL
004200*                               4-DIGIT CENTURY, NO WINDOWING
004300*                               NEEDED.  CR1950 SIGNED OFF.
004400*              02/11/99  SAK    Y2K -- RUN-TIMESTAMP BREAKOUT
004500*                               CONFIRMED CC-YY FORM, CR1950.
004600*              05/30/00  PJW    ADDED WS-BOOK-FOUND-SW 88-LEVEL,
004700*                               REMOVED OLD STRING COMPARES.
004800*              10/02/01  DLK    CLOSE OUT -- NO FURTHER CHANGES
004900*                               PLANNED, MAINTENANCE TRANSFERRED
005000*                               TO CIRC SYSTEMS GROUP.
005100******************************************************************
005200*
005300 ENVIRONMENT DIVISION.
005400 CONFIGURATION SECTION.
005500 SOURCE-COMPUTER. IBM-390.
005600 OBJECT-COMPUTER. IBM-390.
005700 SPECIAL-NAMES.   C01 IS TOP-OF-FORM.
005800 INPUT-OUTPUT SECTION.
005900 FILE-CONTROL.
006000*
006100     SELECT BOOK-MASTER-FILE     ASSIGN TO BOOKMSTI
006200         ACCESS IS SEQUENTIAL
006300         FILE STATUS  IS  WS-BKMI-STATUS.
006400*
006500     SELECT BOOK-MASTER-FILE-OUT ASSIGN TO BOOKMSTO
006600         ACCESS IS SEQUENTIAL
006700         FILE STATUS  IS  WS-BKMO-STATUS.
006800*
006900     SELECT BOOK-TRAN-FILE       ASSIGN TO BOOKTRNI
007000         ACCESS IS SEQUENTIAL
007100         FILE STATUS  IS  WS-BKTR-STATUS.
007200*
007300     SELECT BOOK-RPT-FILE        ASSIGN TO BOOKRPT
007400         ACCESS IS SEQUENTIAL
007500         FILE STATUS  IS  WS-BKRP-STATUS.
007600*
007700******************************************************************
007800 DATA DIVISION.
007900 FILE SECTION.
008000*
008100 FD  BOOK-MASTER-FILE
008200     RECORDING MODE IS F
008300     BLOCK CONTAINS 0 RECORDS.
008400 01  BOOK-MASTER-REC-FD          PIC X(120).
008500*
008600 FD  BOOK-MASTER-FILE-OUT
008700     RECORDING MODE IS F
008800     BLOCK CONTAINS 0 RECORDS.
008900 01  BOOK-MASTER-REC-FD-OUT      PIC X(120).
009000*
009100 FD  BOOK-TRAN-FILE
009200     RECORDING MODE IS F.
009300 01  BOOK-TRAN-REC-FD            PIC X(160).
009400*
009500 FD  BOOK-RPT-FILE
009600     RECORDING MODE IS F.
009700 01  BOOK-RPT-RECORD             PIC X(132).
009800*
009900******************************************************************
010000 WORKING-STORAGE SECTION.
010100******************************************************************
010200*
010300 01  SYSTEM-DATE-AND-TIME.
010400     05  CURRENT-DATE.
010500         10  CURRENT-YEAR        PIC 9(2).
010600         10  CURRENT-MONTH       PIC 9(2).
010700         10  CURRENT-DAY         PIC 9(2).
010800     05  CURRENT-TIME.
010900         10  CURRENT-HOUR        PIC 9(2).
011000         10  CURRENT-MINUTE      PIC 9(2).
011100         10  CURRENT-SECOND      PIC 9(2).
011200         10  CURRENT-HNDSEC      PIC 9(2).
011300*    RUN-TIMESTAMP IS STAMPED ONCE AT START AND CARRIED ON EVERY
011400*    READING-HISTORY EVENT WRITTEN THIS RUN -- SEE LIBRHMN.
011500 01  WS-RUN-TIMESTAMP             PIC 9(14) VALUE ZEROS.
011600 01  WS-RUN-TIMESTAMP-R REDEFINES WS-RUN-TIMESTAMP.
011700     05  WS-RTS-CCYY             PIC 9(4).
011800     05  WS-RTS-MM               PIC 9(2).
011900     05  WS-RTS-DD               PIC 9(2).
012000     05  WS-RTS-HH               PIC 9(2).
012100     05  WS-RTS-MIN              PIC 9(2).
012200     05  WS-RTS-SS               PIC 9(2).
012300*
012400*COPY BROUGHT IN FOR THE MASTER LAYOUT -- SAME 01-LEVEL NAME USED
012500*BOTH AS THE READ-INTO TARGET AND AS THE OUTPUT-WRITE SOURCE.
012600 COPY BOOKMSTR.
012700*
012800*COPY BROUGHT IN FOR THE TRANSACTION LAYOUT -- READ-INTO TARGET.
012900 COPY BOOKTRAN.
013000*
013100*CATALOG HELD ENTIRELY IN THIS TABLE FOR THE LIFE OF THE RUN --
013200*NO SORTED-MERGE POSITIONING AGAINST THE MASTER ANY LONGER, SEE
013300*CR1344 IN THE CHANGE LOG ABOVE.  LOOKUP IS A STRAIGHT TABLE SCAN.
013400 01  WS-BOOK-TABLE-AREA.
013500     05  WS-BOOK-ENTRY           OCCURS 500 TIMES.
013600         10  WS-BKT-BOOK-ID      PIC 9(9).
013700         10  WS-BKT-TITLE        PIC X(40).
013800         10  WS-BKT-AUTHOR       PIC X(30).
013900         10  WS-BKT-ISBN         PIC X(13).
014000         10  WS-BKT-PUB-DATE     PIC 9(8).
014100         10  WS-BKT-CATEGORY     PIC X(10).
014200*    PUB DATE BROKEN OUT FOR THE SEED-ROW MOVES IN 610 BELOW.
014300         10  WS-BKT-PUB-DATE-R REDEFINES WS-BKT-PUB-DATE.
014400             15  WS-BKT-PUB-YYYY PIC 9(4).
014500             15  WS-BKT-PUB-MM   PIC 9(2).
014600             15  WS-BKT-PUB-DD   PIC 9(2).
014700*
014800 01  WS-FIELDS.
014900     05  WS-SRCH-BOOK-ID         PIC 9(9)  VALUE 0.
015000     05  WS-SRCH-ISBN            PIC X(13) VALUE SPACES.
015100     05  WS-BKM-FIRST-EOF        PIC X     VALUE SPACES.
015200     05  WS-LIST-MATCH-SW        PIC X     VALUE "N".
015300     05  WS-LIST-RANK            PIC 9(2)  VALUE 0.
015400     05  WS-BKMI-STATUS          PIC X(2)  VALUE SPACES.
015500     05  WS-BKMO-STATUS          PIC X(2)  VALUE SPACES.
015600     05  WS-BKTR-STATUS          PIC X(2)  VALUE SPACES.
015700     05  WS-BKRP-STATUS          PIC X(2)  VALUE SPACES.
015800     05  WS-TRAN-EOF             PIC X     VALUE SPACES.
015900         88  WS-AT-TRAN-EOF      VALUE "Y".
016000     05  WS-TRAN-OK              PIC X     VALUE "N".
016100     05  WS-BOOK-FOUND-SW        PIC X     VALUE "N".
016200         88  WS-BOOK-FOUND       VALUE "Y".
016300     05  WS-TRAN-MSG             PIC X(50) VALUE SPACES.
016400 01  WORK-VARIABLES.
016500     05  WS-BOOK-COUNT           PIC S9(5)  COMP-3  VALUE +0.
016600     05  WS-BOOK-IX              PIC S9(5)  COMP-3  VALUE +0.
016700     05  WS-SAVE-IX              PIC S9(5)  COMP-3  VALUE +0.
016800     05  WS-EXCL-IX              PIC S9(5)  COMP-3  VALUE +0.
016900     05  I                       PIC S9(5)  COMP-3  VALUE +0.
017000*
017100*DIAGNOSTIC FIELD -- DUMPED IN THE BAD-TRAN MESSAGE SO THE CATALOG
017200*CLERK CAN READ THE OFFENDING KEY BACK OVER THE PHONE.  BINARY
017300*REDEFINE LETS THE DUMP UTILITY SHOW IT IN HEX WHEN NEEDED.
017400 01  WS-TRAN-KEY-DIAG             PIC X(9).
017500 01  WS-TRAN-KEY-DIAG-N REDEFINES WS-TRAN-KEY-DIAG
017600                                PIC S9(8) COMP-3.
017700*
017800 01  REPORT-TOTALS.
017900     05  NUM-TRAN-RECS           PIC S9(9)  COMP-3  VALUE +0.
018000     05  NUM-TRAN-ERRORS         PIC S9(9)  COMP-3  VALUE +0.
018100     05  NUM-ADD-REQUESTS        PIC S9(9)  COMP-3  VALUE +0.
018200     05  NUM-ADD-PROCESSED       PIC S9(9)  COMP-3  VALUE +0.
018300     05  NUM-UPDATE-REQUESTS     PIC S9(9)  COMP-3  VALUE +0.
018400     05  NUM-UPDATE-PROCESSED    PIC S9(9)  COMP-3  VALUE +0.
018500     05  NUM-DELETE-REQUESTS     PIC S9(9)  COMP-3  VALUE +0.
018600     05  NUM-DELETE-PROCESSED    PIC S9(9)  COMP-3  VALUE +0.
018700     05  NUM-LIST-REQUESTS       PIC S9(9)  COMP-3  VALUE +0.
018800     05  NUM-LIST-PROCESSED      PIC S9(9)  COMP-3  VALUE +0.
018900*
019000*        *******************
019100*            report lines
019200*        *******************
019300 01  ERR-MSG-BAD-TRAN.
019400     05  FILLER PIC X(31)
019500              VALUE "Error Processing Transaction. ".
019600     05  ERR-MSG-DATA1           PIC X(35)  VALUE SPACES.
019700     05  ERR-MSG-DATA2           PIC X(66)  VALUE SPACES.
019800 01 RPT-HEADER1.
019900     05  FILLER                  PIC X(40)
020000                VALUE "CATALOG MAINTENANCE REPORT         DATE: ".
020100     05  RPT-MM                  PIC 99.
020200     05  FILLER                  PIC X     VALUE "/".
020300     05  RPT-DD                  PIC 99.
020400     05  FILLER                  PIC X     VALUE "/".
020500     05  RPT-YY                  PIC 99.
020600     05  FILLER                  PIC X(20)
020700                     VALUE " (mm/dd/yy)   TIME: ".
020800     05  RPT-HH                  PIC 99.
020900     05  FILLER                  PIC X     VALUE ":".
021000     05  RPT-MIN                 PIC 99.
021100     05  FILLER                  PIC X     VALUE ":".
021200     05  RPT-SS                  PIC 99.
021300     05  FILLER                  PIC X(53) VALUE SPACES.
021400 01  RPT-LIST-DETAIL.
021500     05  RPT-LIST-RANK           PIC Z9.
021600     05  FILLER                  PIC X(2)  VALUE SPACES.
021700     05  RPT-LIST-BOOK-ID        PIC 9(9).
021800     05  FILLER                  PIC X(2)  VALUE SPACES.
021900     05  RPT-LIST-TITLE          PIC X(40).
022000     05  FILLER                  PIC X(2)  VALUE SPACES.
022100     05  RPT-LIST-CATEGORY       PIC X(10).
022200     05  FILLER                  PIC X(65) VALUE SPACES.
022300 01  RPT-STATS-HDR1.
022400     05  FILLER PIC X(26) VALUE "Transaction Totals:       ".
022500     05  FILLER PIC X(106) VALUE SPACES.
022600 01  RPT-STATS-HDR2.
022700     05  FILLER PIC X(26) VALUE "Transaction      Number of".
022800     05  FILLER PIC X(28) VALUE "        Number        Number".
022900     05  FILLER PIC X(78) VALUE SPACES.
023000 01  RPT-STATS-HDR3.
023100     05  FILLER PIC X(26) VALUE "Type          Transactions".
023200     05  FILLER PIC X(28) VALUE "     Processed      In Error".
023300     05  FILLER PIC X(78) VALUE SPACES.
023400 01  RPT-STATS-HDR4.
023500     05  FILLER PIC X(26) VALUE "-----------   ------------".
023600     05  FILLER PIC X(28) VALUE "   -----------   -----------".
023700     05  FILLER PIC X(78) VALUE SPACES.
023800 01  RPT-STATS-DETAIL.
023900     05  RPT-TRAN                PIC X(10).
024000     05  FILLER                  PIC X(4)     VALUE SPACES.
024100     05  RPT-NUM-TRANS           PIC ZZZ,ZZZ,ZZ9.
024200     05  FILLER                  PIC X(3)     VALUE SPACES.
024300     05  RPT-NUM-TRAN-PROC       PIC ZZZ,ZZZ,ZZ9.
024400     05  FILLER                  PIC X(3)     VALUE SPACES.
024500     05  RPT-NUM-TRAN-ERR        PIC ZZZ,ZZZ,ZZ9.
024600     05  FILLER                  PIC X(79)    VALUE SPACES.
024700*
024800******************************************************************
024900 PROCEDURE DIVISION.
025000******************************************************************
025100*
025200*----------------------------------------------------------------
025300* 000-MAIN -- OVERALL RUN SEQUENCE.
025400*----------------------------------------------------------------
025500 000-MAIN.
025600     ACCEPT CURRENT-DATE FROM DATE.
025700     ACCEPT CURRENT-TIME FROM TIME.
025800     ACCEPT WS-RUN-TIMESTAMP FROM DATE YYYYMMDD.
025900     MOVE CURRENT-HOUR   TO WS-RTS-HH.
026000     MOVE CURRENT-MINUTE TO WS-RTS-MIN.
026100     MOVE CURRENT-SECOND TO WS-RTS-SS.
026200*
026300     PERFORM 700-OPEN-FILES.
026400     PERFORM 600-LOAD-BOOK-MASTER.
026500     PERFORM 800-INIT-REPORT.
026600*
026700     PERFORM 710-READ-TRAN-FILE.
026800     PERFORM 100-PROCESS-TRANSACTIONS
026900             UNTIL WS-AT-TRAN-EOF.
027000*
027100     PERFORM 620-WRITE-BOOK-MASTER.
027200     PERFORM 850-REPORT-TRAN-STATS.
027300     PERFORM 790-CLOSE-FILES.
027400*
027500     GOBACK.
027600*
027700*----------------------------------------------------------------
027800* 100-PROCESS-TRANSACTIONS -- ONE TRANSACTION, DISPATCH BY CODE.
027900*----------------------------------------------------------------
028000 100-PROCESS-TRANSACTIONS.
028100     COMPUTE NUM-TRAN-RECS = NUM-TRAN-RECS + 1.
028200     MOVE "Y" TO WS-TRAN-OK.
028300     MOVE BT-BOOK-ID TO WS-TRAN-KEY-DIAG.
028400*
028500     EVALUATE BT-TRAN-CODE
028600         WHEN "ADD   "
028700             PERFORM 210-PROCESS-ADD-TRAN THRU 210-EXIT
028800         WHEN "UPDATE"
028900             PERFORM 200-PROCESS-UPDATE-TRAN THRU 200-EXIT
029000         WHEN "DELETE"
029100             PERFORM 220-PROCESS-DELETE-TRAN
029200         WHEN "LIST  "
029300             PERFORM 230-PROCESS-LIST-TRAN
029400         WHEN OTHER
029500             IF BT-COMMENT NOT = "*"
029600                 MOVE "INVALID TRAN CODE:" TO ERR-MSG-DATA1
029700                 MOVE BT-TRAN-CODE TO ERR-MSG-DATA2
029800                 PERFORM 299-REPORT-BAD-TRAN
029900             END-IF
030000     END-EVALUATE.
030100*
030200     PERFORM 710-READ-TRAN-FILE.
030300*
030400*----------------------------------------------------------------
030500* 210-PROCESS-ADD-TRAN -- R-B1, REJECT ON DUPLICATE ISBN.
030600*----------------------------------------------------------------
030700 210-PROCESS-ADD-TRAN.
030800*R-B4 -- ISBN IS THE UNIQUE KEY ON THE ADD, NOT THE BOOK ID --
030900*WS-BOOK-IX IS ASSIGNED BELOW AS THE NEXT OPEN TABLE SLOT, NOT
031000*CARRIED ON THE TRANSACTION.
031100     ADD +1 TO NUM-ADD-REQUESTS.
031200     MOVE +0 TO WS-EXCL-IX.
031300     MOVE BT-ISBN TO WS-SRCH-ISBN.
031400     PERFORM 725-FIND-BOOK-BY-ISBN.
031500     IF WS-BOOK-FOUND
031600         MOVE "ISBN ALREADY EXISTS: " TO ERR-MSG-DATA1
031700         MOVE BT-ISBN  TO ERR-MSG-DATA2
031800         PERFORM 299-REPORT-BAD-TRAN
031900         GO TO 210-EXIT
032000     END-IF.
032100     ADD +1 TO WS-BOOK-COUNT.
032200     MOVE WS-BOOK-COUNT       TO WS-BOOK-IX.
032300     MOVE BT-BOOK-ID          TO WS-BKT-BOOK-ID(WS-BOOK-IX).
032400     MOVE BT-TITLE            TO WS-BKT-TITLE(WS-BOOK-IX).
032500     MOVE BT-AUTHOR           TO WS-BKT-AUTHOR(WS-BOOK-IX).
032600     MOVE BT-ISBN             TO WS-BKT-ISBN(WS-BOOK-IX).
032700     MOVE BT-PUB-DATE         TO WS-BKT-PUB-DATE(WS-BOOK-IX).
032800     MOVE BT-CATEGORY         TO WS-BKT-CATEGORY(WS-BOOK-IX).
032900     ADD +1 TO NUM-ADD-PROCESSED.
033000 210-EXIT.
033100     EXIT.
033200*
033300*----------------------------------------------------------------
033400* 200-PROCESS-UPDATE-TRAN -- R-B2/R-B3.
033500*----------------------------------------------------------------
033600 200-PROCESS-UPDATE-TRAN.
033700     ADD +1 TO NUM-UPDATE-REQUESTS.
033800     MOVE BT-BOOK-ID TO WS-SRCH-BOOK-ID.
033900     PERFORM 720-FIND-BOOK-BY-ID.
034000     IF NOT WS-BOOK-FOUND
034100         MOVE "BOOK NOT FOUND:      " TO ERR-MSG-DATA1
034200         MOVE BT-BOOK-ID  TO ERR-MSG-DATA2
034300         PERFORM 299-REPORT-BAD-TRAN
034400         GO TO 200-EXIT
034500     END-IF.
034600     MOVE WS-SAVE-IX TO WS-BOOK-IX.
034700     IF BT-ISBN = WS-BKT-ISBN(WS-BOOK-IX)
034800         PERFORM 240-REPLACE-BOOK-FIELDS
034900         ADD +1 TO NUM-UPDATE-PROCESSED
035000         GO TO 200-EXIT
035100     END-IF.
035200     MOVE BT-ISBN    TO WS-SRCH-ISBN.
035300     MOVE WS-BOOK-IX TO WS-EXCL-IX.
035400     PERFORM 725-FIND-BOOK-BY-ISBN.
035500     IF WS-BOOK-FOUND
035600         MOVE "ISBN ALREADY EXISTS: " TO ERR-MSG-DATA1
035700         MOVE BT-ISBN  TO ERR-MSG-DATA2
035800         PERFORM 299-REPORT-BAD-TRAN
035900         GO TO 200-EXIT
036000     END-IF.
036100     PERFORM 240-REPLACE-BOOK-FIELDS.
036200     ADD +1 TO NUM-UPDATE-PROCESSED.
036300 200-EXIT.
036400     EXIT.
036500*
036600*----------------------------------------------------------------
036700* 240-REPLACE-BOOK-FIELDS -- TITLE/AUTHOR/ISBN/PUBDATE/CATEGORY.
036800*----------------------------------------------------------------
036900 240-REPLACE-BOOK-FIELDS.
037000*FULL REPLACE OF ALL FIVE FIELDS, NOT A FIELD-BY-FIELD PATCH --
037100*TRANSACTION ARRIVES WITH THE COMPLETE NEW ROW, R-B2.
037200     MOVE BT-TITLE       TO WS-BKT-TITLE(WS-BOOK-IX).
037300     MOVE BT-AUTHOR      TO WS-BKT-AUTHOR(WS-BOOK-IX).
037400     MOVE BT-ISBN        TO WS-BKT-ISBN(WS-BOOK-IX).
037500     MOVE BT-PUB-DATE    TO WS-BKT-PUB-DATE(WS-BOOK-IX).
037600     MOVE BT-CATEGORY    TO WS-BKT-CATEGORY(WS-BOOK-IX).
037700*
037800*----------------------------------------------------------------
037900* 220-PROCESS-DELETE-TRAN -- R-B4, UNCONDITIONAL, IDEMPOTENT.
038000*----------------------------------------------------------------
038100 220-PROCESS-DELETE-TRAN.
038200     ADD +1 TO NUM-DELETE-REQUESTS.
038300     MOVE BT-BOOK-ID TO WS-SRCH-BOOK-ID.
038400     PERFORM 720-FIND-BOOK-BY-ID.
038500     IF WS-BOOK-FOUND
038600         MOVE WS-SAVE-IX TO WS-BOOK-IX
038700         PERFORM 221-SHIFT-ONE-ENTRY
038800             VARYING I FROM WS-BOOK-IX BY 1
038900             UNTIL I >= WS-BOOK-COUNT
039000         SUBTRACT 1 FROM WS-BOOK-COUNT
039100         ADD +1 TO NUM-DELETE-PROCESSED
039200     END-IF.
039300*
039400*----------------------------------------------------------------
039500* 221-SHIFT-ONE-ENTRY -- CLOSE THE GAP LEFT BY A DELETED ROW.
039600*----------------------------------------------------------------
039700 221-SHIFT-ONE-ENTRY.
039800*MOVES THE WHOLE WS-BOOK-ENTRY GROUP IN ONE SHOT (ALL FIVE
039900*SUB-FIELDS) RATHER THAN FIELD BY FIELD -- ONE STATEMENT PER
040000*SLOT SLID DOWN.
040100     MOVE WS-BOOK-ENTRY(I + 1) TO WS-BOOK-ENTRY(I).
040200*
040300*----------------------------------------------------------------
040400* 230-PROCESS-LIST-TRAN -- QUERY BY AUTHOR, CATEGORY, OR ALL.
040500*----------------------------------------------------------------
040600 230-PROCESS-LIST-TRAN.
040700     ADD +1 TO NUM-LIST-REQUESTS.
040800     MOVE +0 TO WS-LIST-RANK.
040900     PERFORM 231-LIST-CHECK-ONE-BOOK
041000         VARYING WS-BOOK-IX FROM 1 BY 1
041100         UNTIL WS-BOOK-IX > WS-BOOK-COUNT.
041200     ADD +1 TO NUM-LIST-PROCESSED.
041300*
041400*----------------------------------------------------------------
041500* 231-LIST-CHECK-ONE-BOOK -- ONE TABLE ROW AGAINST THE FILTER.
041600*----------------------------------------------------------------
041700 231-LIST-CHECK-ONE-BOOK.
041800*THREE-WAY FILTER -- "OTHER" COVERS BOTH A BLANK FILTER AND ANY
041900*FILTER TYPE THE TRANSACTION LAYOUT DOES NOT RECOGNIZE, SO A BAD
042000*FILTER CODE STILL LISTS EVERY BOOK RATHER THAN NONE.
042100     MOVE "N" TO WS-LIST-MATCH-SW.
042200     EVALUATE BT-FILTER-TYPE
042300         WHEN "AUTHOR  "
042400             IF WS-BKT-AUTHOR(WS-BOOK-IX) =
042500                                     BT-FILTER-VALUE(1:30)
042600                 MOVE "Y" TO WS-LIST-MATCH-SW
042700             END-IF
042800         WHEN "CATEGORY"
042900             IF WS-BKT-CATEGORY(WS-BOOK-IX) =
043000                                     BT-FILTER-VALUE(1:10)
043100                 MOVE "Y" TO WS-LIST-MATCH-SW
043200             END-IF
043300         WHEN OTHER
043400             MOVE "Y" TO WS-LIST-MATCH-SW
043500     END-EVALUATE.
043600     IF WS-LIST-MATCH-SW = "Y"
043700         ADD +1 TO WS-LIST-RANK
043800         MOVE WS-LIST-RANK               TO RPT-LIST-RANK
043900         MOVE WS-BKT-BOOK-ID(WS-BOOK-IX)  TO RPT-LIST-BOOK-ID
044000         MOVE WS-BKT-TITLE(WS-BOOK-IX)    TO RPT-LIST-TITLE
044100         MOVE WS-BKT-CATEGORY(WS-BOOK-IX) TO RPT-LIST-CATEGORY
044200         WRITE BOOK-RPT-RECORD FROM RPT-LIST-DETAIL
044300     END-IF.
044400*
044500*----------------------------------------------------------------
044600* 720-FIND-BOOK-BY-ID -- LINEAR SCAN OF WS-BOOK-TABLE BY ID.
044700*----------------------------------------------------------------
044800 720-FIND-BOOK-BY-ID.
044900     MOVE "N" TO WS-BOOK-FOUND-SW.
045000     MOVE +0  TO WS-SAVE-IX.
045100     PERFORM 721-CHECK-ONE-BOOK-ID
045200         VARYING I FROM 1 BY 1
045300         UNTIL I > WS-BOOK-COUNT OR WS-BOOK-FOUND.
045400*
045500*----------------------------------------------------------------
045600* 721-CHECK-ONE-BOOK-ID -- COMPARE ONE TABLE ROW TO SEARCH KEY.
045700*----------------------------------------------------------------
045800 721-CHECK-ONE-BOOK-ID.
045900     IF WS-BKT-BOOK-ID(I) = WS-SRCH-BOOK-ID
046000         MOVE "Y" TO WS-BOOK-FOUND-SW
046100         MOVE I   TO WS-SAVE-IX
046200     END-IF.
046300*
046400*----------------------------------------------------------------
046500* 725-FIND-BOOK-BY-ISBN -- LINEAR SCAN BY ISBN, WS-EXCL-IX SKIPS
046600* ONE SUBSCRIPT (THE BOOKS OWN ROW) ON AN UPDATE-IN-PLACE CHECK.
046700*----------------------------------------------------------------
046800 725-FIND-BOOK-BY-ISBN.
046900     MOVE "N" TO WS-BOOK-FOUND-SW.
047000     MOVE +0  TO WS-SAVE-IX.
047100     PERFORM 726-CHECK-ONE-ISBN
047200         VARYING I FROM 1 BY 1
047300         UNTIL I > WS-BOOK-COUNT OR WS-BOOK-FOUND.
047400*
047500*----------------------------------------------------------------
047600* 726-CHECK-ONE-ISBN -- WS-EXCL-IX SKIPS THE ROW BEING UPDATED.
047700*----------------------------------------------------------------
047800 726-CHECK-ONE-ISBN.
047900     IF WS-BKT-ISBN(I) = WS-SRCH-ISBN AND I NOT = WS-EXCL-IX
048000         MOVE "Y" TO WS-BOOK-FOUND-SW
048100         MOVE I   TO WS-SAVE-IX
048200     END-IF.
048300*
048400*----------------------------------------------------------------
048500* 299-REPORT-BAD-TRAN -- LOG A REJECTED TRANSACTION.
048600*----------------------------------------------------------------
048700 299-REPORT-BAD-TRAN.
048800     ADD +1 TO NUM-TRAN-ERRORS.
048900     MOVE "N" TO WS-TRAN-OK.
049000     WRITE BOOK-RPT-RECORD FROM ERR-MSG-BAD-TRAN  AFTER 2.
049100*
049200*----------------------------------------------------------------
049300* 600-LOAD-BOOK-MASTER -- READ THE WHOLE MASTER INTO THE TABLE;
049400* SEED IT WHEN THE MASTER COMES BACK EMPTY ON THE FIRST READ.
049500*----------------------------------------------------------------
049600 600-LOAD-BOOK-MASTER.
049700     MOVE +0 TO WS-BOOK-COUNT.
049800     READ BOOK-MASTER-FILE INTO BOOK-MASTER-REC
049900         AT END MOVE "Y" TO WS-BKM-FIRST-EOF.
050000     IF WS-BKM-FIRST-EOF = "Y"
050100         PERFORM 610-SEED-BOOK-MASTER
050200     ELSE
050300         PERFORM 601-LOAD-ONE-BOOK UNTIL WS-BKMI-STATUS = "10"
050400     END-IF.
050500*
050600*----------------------------------------------------------------
050700* 601-LOAD-ONE-BOOK -- FILE RECORD INTO TABLE, PRIME NEXT READ.
050800*----------------------------------------------------------------
050900 601-LOAD-ONE-BOOK.
051000     ADD +1 TO WS-BOOK-COUNT.
051100     MOVE BKM-BOOK-ID  TO WS-BKT-BOOK-ID(WS-BOOK-COUNT).
051200     MOVE BKM-TITLE    TO WS-BKT-TITLE(WS-BOOK-COUNT).
051300     MOVE BKM-AUTHOR   TO WS-BKT-AUTHOR(WS-BOOK-COUNT).
051400     MOVE BKM-ISBN     TO WS-BKT-ISBN(WS-BOOK-COUNT).
051500     MOVE BKM-PUB-DATE TO WS-BKT-PUB-DATE(WS-BOOK-COUNT).
051600     MOVE BKM-CATEGORY TO WS-BKT-CATEGORY(WS-BOOK-COUNT).
051700     READ BOOK-MASTER-FILE INTO BOOK-MASTER-REC
051800         AT END MOVE "10" TO WS-BKMI-STATUS.
051900*
052000*----------------------------------------------------------------
052100* 610-SEED-BOOK-MASTER -- INITIAL FIVE TITLES, CIRC DEPT REQ.
052200*----------------------------------------------------------------
052300 610-SEED-BOOK-MASTER.
052400     MOVE 1           TO WS-BKT-BOOK-ID(1).
052500     MOVE "The Time Machine" TO WS-BKT-TITLE(1).
052600     MOVE "H. G. Wells"      TO WS-BKT-AUTHOR(1).
052700     MOVE "ISBN-001"         TO WS-BKT-ISBN(1).
052800     MOVE 18950101           TO WS-BKT-PUB-DATE(1).
052900     MOVE "SCIENCE   "       TO WS-BKT-CATEGORY(1).
053000     MOVE 2           TO WS-BKT-BOOK-ID(2).
053100     MOVE "A Brief History of Time" TO WS-BKT-TITLE(2).
053200     MOVE "Stephen Hawking"         TO WS-BKT-AUTHOR(2).
053300     MOVE "ISBN-002"                TO WS-BKT-ISBN(2).
053400     MOVE 19880401                  TO WS-BKT-PUB-DATE(2).
053500     MOVE "SCIENCE   "              TO WS-BKT-CATEGORY(2).
053600     MOVE 3           TO WS-BKT-BOOK-ID(3).
053700     MOVE "The Hobbit"       TO WS-BKT-TITLE(3).
053800     MOVE "J.R.R. Tolkien"   TO WS-BKT-AUTHOR(3).
053900     MOVE "ISBN-003"         TO WS-BKT-ISBN(3).
054000     MOVE 19370921           TO WS-BKT-PUB-DATE(3).
054100     MOVE "FANTASY   "       TO WS-BKT-CATEGORY(3).
054200     MOVE 4           TO WS-BKT-BOOK-ID(4).
054300     MOVE "1984"              TO WS-BKT-TITLE(4).
054400     MOVE "George Orwell"     TO WS-BKT-AUTHOR(4).
054500     MOVE "ISBN-004"          TO WS-BKT-ISBN(4).
054600     MOVE 19490608            TO WS-BKT-PUB-DATE(4).
054700     MOVE "FICTION   "        TO WS-BKT-CATEGORY(4).
054800     MOVE 5           TO WS-BKT-BOOK-ID(5).
054900     MOVE "Sapiens"               TO WS-BKT-TITLE(5).
055000     MOVE "Yuval Noah Harari"     TO WS-BKT-AUTHOR(5).
055100     MOVE "ISBN-005"              TO WS-BKT-ISBN(5).
055200     MOVE 20110101                TO WS-BKT-PUB-DATE(5).
055300     MOVE "HISTORY   "            TO WS-BKT-CATEGORY(5).
055400     MOVE 5 TO WS-BOOK-COUNT.
055500*
055600*----------------------------------------------------------------
055700* 620-WRITE-BOOK-MASTER -- REWRITE THE MASTER FROM THE TABLE.
055800*----------------------------------------------------------------
055900 620-WRITE-BOOK-MASTER.
056000     PERFORM 621-WRITE-ONE-BOOK
056100         VARYING WS-BOOK-IX FROM 1 BY 1
056200         UNTIL WS-BOOK-IX > WS-BOOK-COUNT.
056300*
056400*----------------------------------------------------------------
056500* 621-WRITE-ONE-BOOK -- MOVE ONE TABLE ROW BACK TO MASTER LAYOUT.
056600*----------------------------------------------------------------
056700 621-WRITE-ONE-BOOK.
056800     MOVE WS-BKT-BOOK-ID(WS-BOOK-IX)  TO BKM-BOOK-ID.
056900     MOVE WS-BKT-TITLE(WS-BOOK-IX)    TO BKM-TITLE.
057000     MOVE WS-BKT-AUTHOR(WS-BOOK-IX)   TO BKM-AUTHOR.
057100     MOVE WS-BKT-ISBN(WS-BOOK-IX)     TO BKM-ISBN.
057200     MOVE WS-BKT-PUB-DATE(WS-BOOK-IX) TO BKM-PUB-DATE.
057300     MOVE WS-BKT-CATEGORY(WS-BOOK-IX) TO BKM-CATEGORY.
057400     WRITE BOOK-MASTER-REC-FD-OUT FROM BOOK-MASTER-REC.
057500*
057600*----------------------------------------------------------------
057700* 700-OPEN-FILES / 710-READ-TRAN-FILE / 790-CLOSE-FILES.
057800*----------------------------------------------------------------
057900 700-OPEN-FILES.
058000     OPEN INPUT    BOOK-TRAN-FILE
058100                   BOOK-MASTER-FILE
058200          OUTPUT   BOOK-MASTER-FILE-OUT
058300                   BOOK-RPT-FILE.
058400     IF WS-BKMI-STATUS NOT = "00" AND WS-BKMI-STATUS NOT = "05"
058500         DISPLAY "ERROR OPENING BOOK MASTER.  RC: " WS-BKMI-STATUS
058600         MOVE 16  TO RETURN-CODE
058700         MOVE "Y" TO WS-TRAN-EOF
058800     END-IF.
058900     IF WS-BKTR-STATUS NOT = "00"
059000         DISPLAY "ERROR OPENING BOOK TRAN FILE.  RC: "
059100                 WS-BKTR-STATUS
059200         MOVE 16  TO RETURN-CODE
059300         MOVE "Y" TO WS-TRAN-EOF
059400     END-IF.
059500*
059600 710-READ-TRAN-FILE.
059700     READ BOOK-TRAN-FILE INTO BOOK-TRAN-REC
059800         AT END MOVE "Y" TO WS-TRAN-EOF.
059900     EVALUATE WS-BKTR-STATUS
060000         WHEN "00"
060100             CONTINUE
060200         WHEN "10"
060300             MOVE "Y" TO WS-TRAN-EOF
060400         WHEN OTHER
060500             MOVE "ERROR ON TRAN FILE READ.  CODE:"
060600                         TO ERR-MSG-DATA1
060700             MOVE WS-BKTR-STATUS TO ERR-MSG-DATA2
060800             PERFORM 299-REPORT-BAD-TRAN
060900             MOVE "Y" TO WS-TRAN-EOF
061000     END-EVALUATE.
061100*
061200 790-CLOSE-FILES.
061300     CLOSE BOOK-TRAN-FILE.
061400     CLOSE BOOK-MASTER-FILE.
061500     CLOSE BOOK-MASTER-FILE-OUT.
061600     CLOSE BOOK-RPT-FILE.
061700*
061800*----------------------------------------------------------------
061900* 800-INIT-REPORT / 850-REPORT-TRAN-STATS.
062000*----------------------------------------------------------------
062100 800-INIT-REPORT.
062200     MOVE CURRENT-YEAR   TO RPT-YY.
062300     MOVE CURRENT-MONTH  TO RPT-MM.
062400     MOVE CURRENT-DAY    TO RPT-DD.
062500     MOVE CURRENT-HOUR   TO RPT-HH.
062600     MOVE CURRENT-MINUTE TO RPT-MIN.
062700     MOVE CURRENT-SECOND TO RPT-SS.
062800     WRITE BOOK-RPT-RECORD FROM RPT-HEADER1 AFTER PAGE.
062900*
063000 850-REPORT-TRAN-STATS.
063100     WRITE BOOK-RPT-RECORD FROM RPT-STATS-HDR1 AFTER 2.
063200     WRITE BOOK-RPT-RECORD FROM RPT-STATS-HDR2 AFTER 2.
063300     WRITE BOOK-RPT-RECORD FROM RPT-STATS-HDR3 AFTER 1.
063400     WRITE BOOK-RPT-RECORD FROM RPT-STATS-HDR4 AFTER 1.
063500*
063600     MOVE "ADD       "        TO RPT-TRAN.
063700     MOVE NUM-ADD-REQUESTS    TO RPT-NUM-TRANS.
063800     MOVE NUM-ADD-PROCESSED   TO RPT-NUM-TRAN-PROC.
063900     COMPUTE RPT-NUM-TRAN-ERR =
064000                NUM-ADD-REQUESTS  -  NUM-ADD-PROCESSED.
064100     WRITE BOOK-RPT-RECORD  FROM  RPT-STATS-DETAIL.
064200*
064300     MOVE "UPDATE    "        TO RPT-TRAN.
064400     MOVE NUM-UPDATE-REQUESTS TO RPT-NUM-TRANS.
064500     MOVE NUM-UPDATE-PROCESSED TO RPT-NUM-TRAN-PROC.
064600     COMPUTE RPT-NUM-TRAN-ERR =
064700                NUM-UPDATE-REQUESTS  -  NUM-UPDATE-PROCESSED.
064800     WRITE BOOK-RPT-RECORD  FROM  RPT-STATS-DETAIL.
064900*
065000     MOVE "DELETE    "        TO RPT-TRAN.
065100     MOVE NUM-DELETE-REQUESTS TO RPT-NUM-TRANS.
065200     MOVE NUM-DELETE-PROCESSED TO RPT-NUM-TRAN-PROC.
065300     COMPUTE RPT-NUM-TRAN-ERR =
065400                NUM-DELETE-REQUESTS  -  NUM-DELETE-PROCESSED.
065500     WRITE BOOK-RPT-RECORD  FROM  RPT-STATS-DETAIL.
065600*
065700     MOVE "LIST      "        TO RPT-TRAN.
065800     MOVE NUM-LIST-REQUESTS   TO RPT-NUM-TRANS.
065900     MOVE NUM-LIST-PROCESSED  TO RPT-NUM-TRAN-PROC.
066000     COMPUTE RPT-NUM-TRAN-ERR =
066100                NUM-LIST-REQUESTS  -  NUM-LIST-PROCESSED.
066200     WRITE BOOK-RPT-RECORD  FROM  RPT-STATS-DETAIL.
