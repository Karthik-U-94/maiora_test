000100*****************************************************************
000200* RECREQ  --  RECOMMENDATION REQUEST RECORD
000300*
000400* ONE CARD PER RECOMMENDATION RUN REQUESTED AGAINST LIBRECM.
000500* RQ-LIMIT DEFAULTS TO 10 WHEN BLANK OR ZERO -- SEE
000600* 110-EDIT-REQUEST-LIMIT.
000700*****************************************************************
000800 01  RECOMMENDATION-REQUEST-REC.
000900     05  RQ-USER-ID              PIC 9(9).
001000     05  RQ-LIMIT                PIC 9(3).
001100     05  FILLER                  PIC X(8).
