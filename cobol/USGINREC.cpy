000100*****************************************************************
000200* USGINREC  --  FISCAL-YEAR USAGE INPUT RECORD
000300*
000400* ONE RECORD PER LOCATION/CATEGORY PER FISCAL YEAR.  TWELVE
000500* MONTHLY VALUES RUN APR THRU MAR (INDIAN-STYLE FISCAL YEAR) AND
000600* ARRIVE AS EXTERNAL TEXT -- MAY CARRY EMBEDDED COMMAS, SEE
000700* USGCNV 320-EDIT-MONTH-VALUE.
000800*****************************************************************
000900 01  USAGE-INPUT-REC.
001000     05  UI-FYEAR                PIC X(4).
001100*        HELD AS TEXT -- A BLANK OR NON-NUMERIC YEAR KILLS THE
001200*        WHOLE RECORD, SEE R-S1.  NOT PIC 9 SO A BLANK CAN ARRIVE.
001300     05  UI-LOCATION             PIC X(20).
001400     05  UI-CATNAME              PIC X(10).
001500     05  UI-UOM                  PIC X(8).
001600     05  UI-MONTH-VALUE          PIC X(15)
001700                                 OCCURS 12 TIMES.
001800*        FISCAL ORDER -- SUBSCRIPT 1 = APR ... SUBSCRIPT 12 = MAR.
