000100*****************************************************************
000200* RECOUT  --  RECOMMENDATION OUTPUT RECORD
000300*
000400* ONE ENTRY PER RECOMMENDED BOOK FOR A REQUESTED USER, IN RANK
000500* ORDER.  CARRIES ENOUGH OF THE BOOK MASTER TO PRINT THE REPORT
000600* WITHOUT A SECOND PASS AGAINST BOOKMSTR.
000700*****************************************************************
000800 01  RECOMMENDATION-OUTPUT-REC.
000900     05  RO-USER-ID              PIC 9(9).
001000     05  RO-RANK                 PIC 9(2).
001100     05  RO-BOOK-ID              PIC 9(9).
001200     05  RO-TITLE                PIC X(40).
001300     05  RO-CATEGORY             PIC X(10).
001400     05  FILLER                  PIC X(6).
