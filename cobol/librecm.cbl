000100******************************************************************
000200* LIBRECM
000300*
000400* BOOK RECOMMENDATION RUN
000500*
000600* ONE CARD PER USER REQUESTED.  FAVORITE-CATEGORY BOOKS ARE
000700* OFFERED FIRST, THEN THE MOST POPULAR UNREAD TITLES ACROSS ALL
000800* PATRONS, THEN ANY REMAINING UNREAD TITLE, UNTIL THE REQUESTED
000900* LIMIT IS REACHED.  REPLACES THE OLD YEAR-OVER-YEAR CONTRACT
001000* REDEMPTION ANALYSIS RUN, WHICH THIS PROGRAM WAS BUILT FROM.
001100******************************************************************
001200 IDENTIFICATION DIVISION.
001300 PROGRAM-ID.    LIBRECM.
001400 AUTHOR.        M WARD.
001500 INSTALLATION.  COBOL DEVELOPMENT CENTER.
001600 DATE-WRITTEN.  02/06/91.
001700 DATE-COMPILED. 02/06/91.
001800 SECURITY.      NON-CONFIDENTIAL.
001900*
002000******************************************************************
002100* CHANGE LOG
002200******************************************************************
002300*DATE-WRITTEN  02/06/91  MW     ORIGINAL PROGRAM -- FAVORITE-
002400*                               CATEGORY RANKING ONLY, NO
002500*                               POPULARITY OR ANY-UNREAD FALLBACK.
002600*              07/30/92  WLT    ADDED POPULARITY FALLBACK PASS,
002700*                               CR1410.
002800*              11/15/93  WLT    ADDED ANY-UNREAD FALLBACK PASS SO
002900*                               A LIGHT READER STILL GETS A FULL
003000*                               LIST, CR1410.
003100*              01/14/94  PJW    CATEGORY AND BOOK TABLES EXPANDED
003200*                               TO 500 ENTRIES TO MATCH LIBBKMN.
003300*              08/19/98  SAK    Y2K REMEDIATION -- NO WINDOWED
003400*                               DATE FIELDS REMAIN IN THIS
003500*                               PROGRAM.  CR1950.
003600*              02/11/99  SAK    Y2K SIGN-OFF -- VERIFIED AGAINST
003700*                               CENTURY-ROLLOVER TEST DECK.
003800*              10/02/01  MW     CLOSE OUT -- MAINTENANCE
003900*                               TRANSFERRED TO CIRC SYSTEMS GROUP.
004000******************************************************************
004100*
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SOURCE-COMPUTER. IBM-390.
004500 OBJECT-COMPUTER. IBM-390.
004600 SPECIAL-NAMES.   C01 IS TOP-OF-FORM.
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900*
005000     SELECT BOOK-MASTER-FILE     ASSIGN TO BKMSTI
005100         ACCESS IS SEQUENTIAL
005200         FILE STATUS  IS  WS-BKMI-STATUS.
005300*
005400     SELECT USER-MASTER-FILE     ASSIGN TO USRMSTI
005500         ACCESS IS SEQUENTIAL
005600         FILE STATUS  IS  WS-USMI-STATUS.
005700*
005800     SELECT RDHS-MASTER-FILE     ASSIGN TO RDHMSTI
005900         ACCESS IS SEQUENTIAL
006000         FILE STATUS  IS  WS-RHMI-STATUS.
006100*
006200     SELECT RECREQ-FILE          ASSIGN TO RECREQI
006300         ACCESS IS SEQUENTIAL
006400         FILE STATUS  IS  WS-RQI-STATUS.
006500*
006600     SELECT RECOUT-FILE          ASSIGN TO RECOUTO
006700         ACCESS IS SEQUENTIAL
006800         FILE STATUS  IS  WS-ROO-STATUS.
006900*
007000     SELECT RECM-RPT-FILE        ASSIGN TO RECMRPT
007100         ACCESS IS SEQUENTIAL
007200         FILE STATUS  IS  WS-RMRP-STATUS.
007300*
007400******************************************************************
007500 DATA DIVISION.
007600 FILE SECTION.
007700*
007800 FD  BOOK-MASTER-FILE
007900     RECORDING MODE IS F
008000     BLOCK CONTAINS 0 RECORDS.
008100 01  BOOK-MASTER-REC-FD           PIC X(120).
008200*
008300 FD  USER-MASTER-FILE
008400     RECORDING MODE IS F
008500     BLOCK CONTAINS 0 RECORDS.
008600 01  USER-MASTER-REC-FD           PIC X(85).
008700*
008800 FD  RDHS-MASTER-FILE
008900     RECORDING MODE IS F
009000     BLOCK CONTAINS 0 RECORDS.
009100 01  RDHS-MASTER-REC-FD           PIC X(60).
009200*
009300 FD  RECREQ-FILE
009400     RECORDING MODE IS F.
009500 01  RECREQ-REC-FD                PIC X(20).
009600*
009700 FD  RECOUT-FILE
009800     RECORDING MODE IS F.
009900 01  RECOUT-REC-FD                PIC X(76).
010000*
010100 FD  RECM-RPT-FILE
010200     RECORDING MODE IS F.
010300 01  RECM-RPT-RECORD              PIC X(132).
010400*
010500******************************************************************
010600 WORKING-STORAGE SECTION.
010700******************************************************************
010800*
010900*SUBSCRIPTS FOR THE TABLE-WALK PARAGRAPHS BELOW -- KEPT AS BARE
011000*77-LEVEL ITEMS, SAME HABIT AS THE OLD YEAR-END REDEMPTION RUN,
011100*CR2214.
011200 77  CATIX                       PIC S9(3)  COMP-3  VALUE +0.
011300 77  J                           PIC S9(7)  COMP-3  VALUE +0.
011400 77  K                           PIC S9(5)  COMP-3  VALUE +0.
011500 77  M                           PIC S9(5)  COMP-3  VALUE +0.
011600*
011700*HOLDOVER SEARCH-RESULT FIELDS -- ALSO BARE 77S, NOT WORTH A
011800*GROUP OF THEIR OWN.
011900 77  WS-SAVE-IX                  PIC S9(5)  COMP-3  VALUE +0.
012000 77  WS-BEST-IX                  PIC S9(5)  COMP-3  VALUE +0.
012100 77  WS-BEST-POP                 PIC S9(7)  COMP-3  VALUE +0.
012200*
012300 01  SYSTEM-DATE-AND-TIME.
012400     05  CURRENT-DATE.
012500         10  CURRENT-YEAR        PIC 9(2).
012600         10  CURRENT-MONTH       PIC 9(2).
012700         10  CURRENT-DAY         PIC 9(2).
012800     05  CURRENT-TIME.
012900         10  CURRENT-HOUR        PIC 9(2).
013000         10  CURRENT-MINUTE      PIC 9(2).
013100         10  CURRENT-SECOND      PIC 9(2).
013200         10  CURRENT-HNDSEC      PIC 9(2).
013300*SIX-DIGIT NUMERIC VIEW OF THE RUN DATE, USED FOR A QUICK YYMMDD
013400*COMPARE INSTEAD OF FIELD-BY-FIELD, CR1344.
013500     05  CURRENT-DATE-N REDEFINES CURRENT-DATE PIC 9(6).
013600*
013700*COPY BROUGHT IN FOR THE MASTER LAYOUTS CONSULTED READ-ONLY AND
013800*FOR THE REQUEST / RECOMMENDATION-OUTPUT LAYOUTS.
013900 COPY BOOKMSTR.
014000 COPY USRMSTR.
014100 COPY RDHSMSTR.
014200 COPY RECREQ.
014300 COPY RECOUT.
014400*
014500*CATALOG HELD READ-ONLY FOR THE LIFE OF THE RUN, IN STORED
014600*ORDER -- SAME SCHEME AS LIBBKMN/LIBRHMN, CR1344.  WS-BKT-POP
014700*IS THE GLOBAL READ-EVENT COUNT FOR THE POPULARITY FALLBACK,
014800*ACCUMULATED ONCE AT LOAD TIME FROM THE WHOLE HISTORY FILE.
014900 01  WS-BOOK-TABLE-AREA.
015000     05  WS-BKT-ENTRY            OCCURS 500 TIMES.
015100         10  WS-BKT-BOOK-ID      PIC 9(9).
015200         10  WS-BKT-TITLE        PIC X(40).
015300         10  WS-BKT-CATEGORY     PIC X(10).
015400         10  WS-BKT-POP          PIC S9(7)  COMP-3.
015500         10  WS-BKT-TAKEN-SW     PIC X.
015600             88  WS-BKT-TAKEN    VALUE "Y".
015700*
015800*USER ROSTER HELD READ-ONLY, ID ONLY -- NEEDED JUST TO SATISFY
015900*R-R1, UNKNOWN USER YIELDS AN EMPTY RESULT.
016000 01  WS-USER-TABLE-AREA.
016100     05  WS-UST-ENTRY            OCCURS 500 TIMES.
016200         10  WS-UST-USER-ID      PIC 9(9).
016300*
016400*WHOLE READING-HISTORY FILE HELD READ-ONLY SO EACH REQUEST CARD
016500*CAN BE ANSWERED BY A TABLE SCAN RATHER THAN A RE-READ OF THE
016600*FILE, CR1410.
016700 01  WS-HIST-TABLE-AREA.
016800     05  WS-HST-ENTRY            OCCURS 2000 TIMES.
016900         10  WS-HST-USER-ID      PIC 9(9).
017000         10  WS-HST-BOOK-ID      PIC 9(9).
017100         10  WS-HST-STATUS       PIC X(12).
017200*
017300*READ SET AND FAVORITE-CATEGORY WORK TABLES, REBUILT FOR EACH
017400*REQUEST CARD.
017500 01  WS-READSET-AREA.
017600     05  WS-RDS-ENTRY            OCCURS 500 TIMES.
017700         10  WS-RDS-BOOK-ID      PIC 9(9).
017800 01  WS-CAT-AREA.
017900     05  WS-CAT-ENTRY            OCCURS 20 TIMES.
018000         10  WS-CAT-CODE         PIC X(10).
018100         10  WS-CAT-COUNT-N      PIC S9(7)  COMP-3.
018200         10  WS-CAT-FIRST-ORD    PIC S9(7)  COMP-3.
018300*
018400*RECOMMENDATION LIST BEING BUILT FOR THE CURRENT REQUEST CARD,
018500*IN RANK ORDER.
018600 01  WS-REC-AREA.
018700     05  WS-REC-ENTRY            OCCURS 500 TIMES.
018800         10  WS-REC-BOOK-ID      PIC 9(9).
018900         10  WS-REC-TITLE        PIC X(40).
019000         10  WS-REC-CATEGORY     PIC X(10).
019100*
019200 01  WS-FIELDS.
019300     05  WS-SRCH-USER-ID         PIC 9(9)  VALUE 0.
019400     05  WS-SRCH-BOOK-ID         PIC 9(9)  VALUE 0.
019500     05  WS-REQ-LIMIT            PIC S9(3)  COMP-3  VALUE +0.
019600     05  WS-BKM-FIRST-EOF        PIC X     VALUE SPACES.
019700     05  WS-USM-FIRST-EOF        PIC X     VALUE SPACES.
019800     05  WS-RHM-FIRST-EOF        PIC X     VALUE SPACES.
019900     05  WS-BKMI-STATUS          PIC X(2)  VALUE SPACES.
020000     05  WS-USMI-STATUS          PIC X(2)  VALUE SPACES.
020100     05  WS-RHMI-STATUS          PIC X(2)  VALUE SPACES.
020200     05  WS-RQI-STATUS           PIC X(2)  VALUE SPACES.
020300     05  WS-ROO-STATUS           PIC X(2)  VALUE SPACES.
020400     05  WS-RMRP-STATUS          PIC X(2)  VALUE SPACES.
020500     05  WS-REQ-EOF              PIC X     VALUE SPACES.
020600         88  WS-AT-REQ-EOF       VALUE "Y".
020700     05  WS-USER-FOUND-SW        PIC X     VALUE "N".
020800         88  WS-USER-FOUND       VALUE "Y".
020900     05  WS-BOOK-FOUND-SW        PIC X     VALUE "N".
021000         88  WS-BOOK-FOUND       VALUE "Y".
021100     05  WS-READSET-HIT-SW       PIC X     VALUE "N".
021200         88  WS-IN-READSET       VALUE "Y".
021300     05  WS-REC-DUP-SW           PIC X     VALUE "N".
021400         88  WS-REC-IS-DUP       VALUE "Y".
021500 01  WORK-VARIABLES.
021600     05  WS-BOOK-COUNT           PIC S9(5)  COMP-3  VALUE +0.
021700     05  WS-USER-COUNT           PIC S9(5)  COMP-3  VALUE +0.
021800     05  WS-HIST-COUNT           PIC S9(7)  COMP-3  VALUE +0.
021900     05  WS-READSET-COUNT        PIC S9(5)  COMP-3  VALUE +0.
022000     05  WS-CAT-ENTRY-COUNT      PIC S9(3)  COMP-3  VALUE +0.
022100     05  WS-USER-ROW-SEQ         PIC S9(7)  COMP-3  VALUE +0.
022200     05  WS-REC-COUNT            PIC S9(5)  COMP-3  VALUE +0.
022300     05  WS-INS-TO               PIC S9(3)  COMP-3  VALUE +0.
022400     05  WS-INS-CODE             PIC X(10).
022500     05  WS-INS-COUNT            PIC S9(7)  COMP-3  VALUE +0.
022600     05  WS-INS-ORD              PIC S9(7)  COMP-3  VALUE +0.
022700     05  WS-INS-DONE-SW          PIC X     VALUE "N".
022800         88  WS-INS-DONE         VALUE "Y".
022900     05  WS-POP-DONE-SW          PIC X     VALUE "N".
023000         88  WS-POP-DONE         VALUE "Y".
023100*
023200*DIAGNOSTIC FIELD -- DUMPED IN THE BAD-REQUEST MESSAGE.  BINARY
023300*REDEFINE LETS THE DUMP UTILITY SHOW IT IN HEX.
023400 01  WS-REQ-KEY-DIAG             PIC X(9).
023500 01  WS-REQ-KEY-DIAG-N REDEFINES WS-REQ-KEY-DIAG
023600                                PIC S9(8) COMP-3.
023700*
023800*ALPHA VIEW OF THE SAVED BOOK-ID, USED WHEN THE DUMP UTILITY
023900*IS ASKED TO SHOW THE LAST CANDIDATE CONSIDERED, CR1410.
024000 01  WS-BEST-BOOK-ID              PIC 9(9)  VALUE 0.
024100 01  WS-BEST-BOOK-ID-A REDEFINES WS-BEST-BOOK-ID
024200                                PIC X(9).
024300*
024400 01  REPORT-TOTALS.
024500     05  NUM-REQ-RECS            PIC S9(9)  COMP-3  VALUE +0.
024600     05  NUM-REQ-ERRORS          PIC S9(9)  COMP-3  VALUE +0.
024700     05  NUM-REQ-PROCESSED       PIC S9(9)  COMP-3  VALUE +0.
024800*
024900*        *******************
025000*            report lines
025100*        *******************
025200 01  ERR-MSG-BAD-REQ.
025300     05  FILLER PIC X(31)
025400              VALUE "Error Processing Transaction. ".
025500     05  ERR-MSG-DATA1           PIC X(35)  VALUE SPACES.
025600     05  ERR-MSG-DATA2           PIC X(66)  VALUE SPACES.
025700 01 RPT-HEADER1.
025800     05  FILLER                  PIC X(38)
025900                VALUE "BOOK RECOMMENDATION REPORT      DATE: ".
026000     05  RPT-MM                  PIC 99.
026100     05  FILLER                  PIC X     VALUE "/".
026200     05  RPT-DD                  PIC 99.
026300     05  FILLER                  PIC X     VALUE "/".
026400     05  RPT-YY                  PIC 99.
026500     05  FILLER                  PIC X(20)
026600                     VALUE " (mm/dd/yy)   TIME: ".
026700     05  RPT-HH                  PIC 99.
026800     05  FILLER                  PIC X     VALUE ":".
026900     05  RPT-MIN                 PIC 99.
027000     05  FILLER                  PIC X     VALUE ":".
027100     05  RPT-SS                  PIC 99.
027200     05  FILLER                  PIC X(55) VALUE SPACES.
027300 01  RPT-USER-HDR.
027400     05  FILLER PIC X(22) VALUE "Recommendations for user ".
027500     05  RPT-USER-HDR-ID         PIC 9(9).
027600     05  FILLER PIC X(101) VALUE SPACES.
027700 01  RPT-DETAIL-HDR1.
027800     05  FILLER PIC X(8) VALUE "  Rank  ".
027900     05  FILLER PIC X(12) VALUE "  Book Id   ".
028000     05  FILLER PIC X(42)
028100              VALUE "Title                                     ".
028200     05  FILLER PIC X(12) VALUE "Category    ".
028300     05  FILLER PIC X(58) VALUE SPACES.
028400 01  RPT-REC-DETAIL.
028500     05  FILLER                  PIC X(3)     VALUE SPACES.
028600     05  RPT-RANK                PIC Z9.
028700     05  FILLER                  PIC X(5)     VALUE SPACES.
028800     05  RPT-BOOK-ID             PIC 9(9).
028900     05  FILLER                  PIC X(3)     VALUE SPACES.
029000     05  RPT-TITLE               PIC X(40).
029100     05  FILLER                  PIC X(2)     VALUE SPACES.
029200     05  RPT-CATEGORY            PIC X(10).
029300     05  FILLER                  PIC X(48)    VALUE SPACES.
029400 01  RPT-STATS-HDR1.
029500     05  FILLER PIC X(26) VALUE "Request Totals:           ".
029600     05  FILLER PIC X(106) VALUE SPACES.
029700 01  RPT-STATS-HDR2.
029800     05  FILLER PIC X(26) VALUE "Requests         Number of".
029900     05  FILLER PIC X(28)
030000              VALUE "        Number        Number".
030100     05  FILLER PIC X(78) VALUE SPACES.
030200 01  RPT-STATS-HDR3.
030300     05  FILLER PIC X(26) VALUE "Received       Requests   ".
030400     05  FILLER PIC X(28)
030500              VALUE "     Answered       In Error".
030600     05  FILLER PIC X(78) VALUE SPACES.
030700 01  RPT-STATS-HDR4.
030800     05  FILLER PIC X(26) VALUE "-----------   ------------".
030900     05  FILLER PIC X(28)
031000              VALUE "   -----------   -----------".
031100     05  FILLER PIC X(78) VALUE SPACES.
031200 01  RPT-STATS-DETAIL.
031300     05  FILLER                  PIC X(14)    VALUE SPACES.
031400     05  RPT-NUM-TRANS           PIC ZZZ,ZZZ,ZZ9.
031500     05  FILLER                  PIC X(3)     VALUE SPACES.
031600     05  RPT-NUM-TRAN-PROC       PIC ZZZ,ZZZ,ZZ9.
031700     05  FILLER                  PIC X(3)     VALUE SPACES.
031800     05  RPT-NUM-TRAN-ERR        PIC ZZZ,ZZZ,ZZ9.
031900     05  FILLER                  PIC X(79)    VALUE SPACES.
032000*
032100******************************************************************
032200 PROCEDURE DIVISION.
032300******************************************************************
032400*
032500 000-MAIN.
032600     PERFORM 700-OPEN-FILES.
032700     PERFORM 600-LOAD-BOOK-MASTER.
032800     PERFORM 610-LOAD-USER-MASTER.
032900     PERFORM 620-LOAD-HISTORY-MASTER.
033000     PERFORM 800-INIT-REPORT.
033100     PERFORM 710-READ-REQ-FILE.
033200     PERFORM 100-PROCESS-REQUEST THRU 100-EXIT
033300         UNTIL WS-AT-REQ-EOF.
033400     PERFORM 850-REPORT-TOTALS.
033500     PERFORM 790-CLOSE-FILES.
033600     STOP RUN.
033700*
033800 100-PROCESS-REQUEST.
033900     ADD +1 TO NUM-REQ-RECS.
034000     MOVE RQ-USER-ID TO WS-SRCH-USER-ID.
034100     PERFORM 110-EDIT-REQUEST-LIMIT.
034200     PERFORM 150-FIND-USER.
034300     IF NOT WS-USER-FOUND
034400         MOVE "USER NOT FOUND, ID: " TO ERR-MSG-DATA1
034500         MOVE RQ-USER-ID TO ERR-MSG-DATA2
034600         PERFORM 299-REPORT-BAD-REQ
034700         GO TO 100-READ-NEXT
034800     END-IF.
034900     PERFORM 220-RESET-BOOK-TAKEN-SW.
035000     PERFORM 200-BUILD-READ-SET-AND-CATS.
035100     PERFORM 300-RANK-BY-FAVORITE-CATEGORY.
035200     IF WS-REC-COUNT < WS-REQ-LIMIT
035300         PERFORM 400-RANK-BY-POPULARITY
035400     END-IF.
035500     IF WS-REC-COUNT < WS-REQ-LIMIT
035600         PERFORM 500-RANK-BY-ANY-UNREAD
035700     END-IF.
035800     PERFORM 810-PRINT-RECOMMENDATIONS.
035900     ADD +1 TO NUM-REQ-PROCESSED.
036000*BOTH THE GOOD PATH AND THE GO TO ABOVE FALL IN HERE SO THE
036100*NEXT CARD ALWAYS GETS READ EXACTLY ONCE, CR2214.
036200 100-READ-NEXT.
036300     PERFORM 710-READ-REQ-FILE.
036400 100-EXIT.
036500     EXIT.
036600*
036700*DEFAULT THE REQUESTED LIMIT TO 10 WHEN THE CARD CARRIES ZERO,
036800*PER THE RECREQ LAYOUT NOTE.
036900 110-EDIT-REQUEST-LIMIT.
037000     MOVE RQ-LIMIT TO WS-REQ-LIMIT.
037100     IF RQ-LIMIT = 0
037200         MOVE +10 TO WS-REQ-LIMIT
037300     END-IF.
037400*
037500*R-R1 -- UNKNOWN USER YIELDS AN EMPTY RESULT.  STRAIGHT LINEAR
037600*SEARCH, NO KEYED ACCESS IN THIS SHOP FOR TABLES THIS SMALL.
037700 150-FIND-USER.
037800     MOVE "N" TO WS-USER-FOUND-SW.
037900     PERFORM 151-CHECK-ONE-USER
038000         VARYING K FROM 1 BY 1
038100         UNTIL K > WS-USER-COUNT
038200            OR WS-USER-FOUND.
038300*
038400 151-CHECK-ONE-USER.
038500*SAME LINEAR-SCAN IDIOM THE REST OF THE SHOP USES AGAINST AN
038600*IN-MEMORY TABLE -- K IS THE SUBSCRIPT DRIVEN BY THE PERFORM
038700*ABOVE, NOT SET LOCALLY.
038800     IF WS-UST-USER-ID(K) = WS-SRCH-USER-ID
038900         MOVE "Y" TO WS-USER-FOUND-SW
039000     END-IF.
039100*
039200*WS-BKT-TAKEN-SW MARKS A BOOK ALREADY WALKED BY THE POPULARITY
039300*PASS FOR THE CURRENT USER -- RESET AT THE START OF EVERY
039400*REQUEST SO ONE CARD DOES NOT STARVE THE NEXT.
039500 220-RESET-BOOK-TAKEN-SW.
039600     PERFORM 221-RESET-ONE-TAKEN-SW
039700         VARYING K FROM 1 BY 1
039800         UNTIL K > WS-BOOK-COUNT.
039900*
040000 221-RESET-ONE-TAKEN-SW.
040100     MOVE "N" TO WS-BKT-TAKEN-SW(K).
040200*
040300******************************************************************
040400* R-R2/R-R3 -- BUILD THE READ SET (STATUS = READ ONLY) AND THE
040500* PER-CATEGORY COUNTS (BOTH STATUSES) FOR THIS USER, SCANNING
040600* THE WHOLE IN-MEMORY HISTORY TABLE ONCE.  FIRST-APPEARANCE
040700* ORDER IS CAPTURED ON THE CATEGORY TABLE FOR THE TIE-BREAK IN
040800* 300-RANK-BY-FAVORITE-CATEGORY, CR1410.
040900******************************************************************
041000 200-BUILD-READ-SET-AND-CATS.
041100     MOVE 0 TO WS-READSET-COUNT.
041200     MOVE 0 TO WS-CAT-ENTRY-COUNT.
041300     MOVE 0 TO WS-USER-ROW-SEQ.
041400     MOVE 0 TO WS-REC-COUNT.
041500     PERFORM 210-SCAN-ONE-HIST-ROW
041600         VARYING J FROM 1 BY 1
041700         UNTIL J > WS-HIST-COUNT.
041800*
041900 210-SCAN-ONE-HIST-ROW.
042000     IF WS-HST-USER-ID(J) = WS-SRCH-USER-ID
042100         ADD +1 TO WS-USER-ROW-SEQ
042200         IF WS-HST-STATUS(J) = "READ        "
042300             PERFORM 230-ADD-TO-READSET
042400         END-IF
042500         PERFORM 240-BUMP-CATEGORY-COUNT
042600     END-IF.
042700*
042800 230-ADD-TO-READSET.
042900     MOVE "N" TO WS-READSET-HIT-SW.
043000     PERFORM 231-CHECK-ONE-READSET-H
043100         VARYING M FROM 1 BY 1
043200         UNTIL M > WS-READSET-COUNT
043300            OR WS-IN-READSET.
043400     IF NOT WS-IN-READSET
043500         ADD +1 TO WS-READSET-COUNT
043600         MOVE WS-HST-BOOK-ID(J)
043700                   TO WS-RDS-BOOK-ID(WS-READSET-COUNT)
043800     END-IF.
043900*
044000 231-CHECK-ONE-READSET-H.
044100*DUP CHECK BEFORE THE ADD IN 230 ABOVE -- THE READ SET HOLDS
044200*EACH BOOK ID ONCE EVEN IF THE USER HAS TWO READ EVENTS ON IT.
044300     IF WS-RDS-BOOK-ID(M) = WS-HST-BOOK-ID(J)
044400         MOVE "Y" TO WS-READSET-HIT-SW
044500     END-IF.
044600*
044700*BOOK MAY HAVE BEEN DROPPED FROM THE CATALOG SINCE THE EVENT
044800*WAS LOGGED -- SKIP THE COUNT RATHER THAN FAULT, CR1410.
044900 240-BUMP-CATEGORY-COUNT.
045000     MOVE 0 TO WS-SAVE-IX.
045100     PERFORM 241-FIND-ONE-BOOK-ROW
045200         VARYING K FROM 1 BY 1
045300         UNTIL K > WS-BOOK-COUNT
045400            OR WS-SAVE-IX NOT = 0.
045500     IF WS-SAVE-IX NOT = 0
045600         PERFORM 250-FIND-OR-ADD-CAT-ENTRY
045700     END-IF.
045800*
045900 241-FIND-ONE-BOOK-ROW.
046000*WS-SAVE-IX STAYS ZERO IF THE BOOK ID IS NOT IN THE CATALOG --
046100*THAT IS HOW 240-BUMP-CATEGORY-COUNT KNOWS TO SKIP THE ROW.
046200     IF WS-BKT-BOOK-ID(K) = WS-HST-BOOK-ID(J)
046300         MOVE K TO WS-SAVE-IX
046400     END-IF.
046500*
046600 250-FIND-OR-ADD-CAT-ENTRY.
046700     MOVE 0 TO WS-BEST-IX.
046800     PERFORM 251-FIND-ONE-CAT-ENTRY
046900         VARYING CATIX FROM 1 BY 1
047000         UNTIL CATIX > WS-CAT-ENTRY-COUNT
047100            OR WS-BEST-IX NOT = 0.
047200     IF WS-BEST-IX = 0
047300         ADD +1 TO WS-CAT-ENTRY-COUNT
047400         MOVE WS-CAT-ENTRY-COUNT TO WS-BEST-IX
047500         MOVE WS-BKT-CATEGORY(WS-SAVE-IX)
047600                   TO WS-CAT-CODE(WS-BEST-IX)
047700         MOVE 0    TO WS-CAT-COUNT-N(WS-BEST-IX)
047800         MOVE WS-USER-ROW-SEQ
047900                   TO WS-CAT-FIRST-ORD(WS-BEST-IX)
048000     END-IF.
048100     ADD +1 TO WS-CAT-COUNT-N(WS-BEST-IX).
048200*
048300 251-FIND-ONE-CAT-ENTRY.
048400     IF WS-CAT-CODE(CATIX) = WS-BKT-CATEGORY(WS-SAVE-IX)
048500         MOVE CATIX TO WS-BEST-IX
048600     END-IF.
048700*
048800******************************************************************
048900* R-R3 -- SORT THE CATEGORY TABLE DESCENDING BY COUNT, TIES
049000* BROKEN BY ASCENDING FIRST-APPEARANCE ORDER.  INSERTION SORT
049100* WORKING BACKWARD THROUGH THE FILLED PORTION OF THE TABLE --
049200* SAME SHAPE AS THE SHOPS ADSORT ROUTINE, REWORKED HERE INTO
049300* THE OUT-OF-LINE PERFORM-OF-A-PARAGRAPH STYLE USED THROUGHOUT
049400* THIS SHOP, CR1410.  THEN WALK THE SORTED CATEGORIES AND FOR
049500* EACH ONE OFFER EVERY UNREAD, NOT-YET-OFFERED BOOK IN THAT
049600* CATEGORY, IN CATALOG (STORED) ORDER.
049700******************************************************************
049800 300-RANK-BY-FAVORITE-CATEGORY.
049900     IF WS-CAT-ENTRY-COUNT > 1
050000         PERFORM 310-INSERT-ONE-CAT-ENTRY
050100             VARYING CATIX FROM 2 BY 1
050200             UNTIL CATIX > WS-CAT-ENTRY-COUNT
050300     END-IF.
050400     PERFORM 350-OFFER-ONE-CATEGORY
050500         VARYING CATIX FROM 1 BY 1
050600         UNTIL CATIX > WS-CAT-ENTRY-COUNT
050700            OR WS-REC-COUNT NOT < WS-REQ-LIMIT.
050800*
050900 310-INSERT-ONE-CAT-ENTRY.
051000*CLASSIC INSERTION-SORT OUTER STEP -- PULLS ONE ENTRY OUT TO
051100*WS-INS- HOLDING FIELDS, SLIDES THE SORTED PREFIX RIGHT UNTIL
051200*320 BELOW SAYS STOP, THEN DROPS THE ENTRY BACK IN AT WS-INS-TO
051300*+ 1.  ORDER IS DESCENDING COUNT, ASCENDING FIRST-APPEARANCE.
051400     MOVE WS-CAT-CODE(CATIX)      TO WS-INS-CODE.
051500     MOVE WS-CAT-COUNT-N(CATIX)   TO WS-INS-COUNT.
051600     MOVE WS-CAT-FIRST-ORD(CATIX) TO WS-INS-ORD.
051700     COMPUTE WS-INS-TO = CATIX - 1.
051800     MOVE "N" TO WS-INS-DONE-SW.
051900     PERFORM 320-SHIFT-CAT-ENTRY-DOWN
052000         UNTIL WS-INS-TO <= 0
052100            OR WS-INS-DONE.
052200     MOVE WS-INS-CODE  TO WS-CAT-CODE(WS-INS-TO + 1).
052300     MOVE WS-INS-COUNT TO WS-CAT-COUNT-N(WS-INS-TO + 1).
052400     MOVE WS-INS-ORD   TO WS-CAT-FIRST-ORD(WS-INS-TO + 1).
052500*
052600 320-SHIFT-CAT-ENTRY-DOWN.
052700     IF WS-CAT-COUNT-N(WS-INS-TO) > WS-INS-COUNT
052800         MOVE "Y" TO WS-INS-DONE-SW
052900     ELSE
053000         IF WS-CAT-COUNT-N(WS-INS-TO) = WS-INS-COUNT
053100            AND WS-CAT-FIRST-ORD(WS-INS-TO) < WS-INS-ORD
053200             MOVE "Y" TO WS-INS-DONE-SW
053300         ELSE
053400             MOVE WS-CAT-CODE(WS-INS-TO)
053500                       TO WS-CAT-CODE(WS-INS-TO + 1)
053600             MOVE WS-CAT-COUNT-N(WS-INS-TO)
053700                       TO WS-CAT-COUNT-N(WS-INS-TO + 1)
053800             MOVE WS-CAT-FIRST-ORD(WS-INS-TO)
053900                       TO WS-CAT-FIRST-ORD(WS-INS-TO + 1)
054000             COMPUTE WS-INS-TO = WS-INS-TO - 1
054100         END-IF
054200     END-IF.
054300*
054400 350-OFFER-ONE-CATEGORY.
054500*ONE PASS OVER THE CATALOG PER RANKED CATEGORY -- NOT IDEAL FOR
054600*A BIG CATALOG, BUT WS-BOOK-COUNT IS THE TABLE SIZE THE SHOP
054700*ALWAYS WORKS WITH IN MEMORY, SO A SECOND INDEX STRUCTURE WAS
054800*NOT WORTH BUILDING.
054900     PERFORM 360-OFFER-ONE-CAT-BOOK
055000         VARYING K FROM 1 BY 1
055100         UNTIL K > WS-BOOK-COUNT
055200            OR WS-REC-COUNT NOT < WS-REQ-LIMIT.
055300*
055400 360-OFFER-ONE-CAT-BOOK.
055500*CATALOG (STORED) ORDER IS PRESERVED HERE SINCE K WALKS THE
055600*BOOK TABLE IN LOAD ORDER, NOT SOME SEPARATE SORTED VIEW.
055700     IF WS-BKT-CATEGORY(K) = WS-CAT-CODE(CATIX)
055800         PERFORM 370-OFFER-BOOK-IF-ELIGIBLE
055900     END-IF.
056000*
056100*SHARED ELIGIBILITY CHECK FOR THE CANDIDATE BOOK POINTED TO BY
056200*K -- NOT IN THE READ SET, NOT ALREADY RECOMMENDED.  USED BY
056300*ALL THREE RANKING PASSES, CR1410.
056400 370-OFFER-BOOK-IF-ELIGIBLE.
056500     MOVE "N" TO WS-READSET-HIT-SW.
056600     PERFORM 375-CHECK-READSET-HIT-B
056700         VARYING M FROM 1 BY 1
056800         UNTIL M > WS-READSET-COUNT
056900            OR WS-IN-READSET.
057000     IF NOT WS-IN-READSET
057100         MOVE "N" TO WS-REC-DUP-SW
057200         PERFORM 380-CHECK-REC-DUP
057300             VARYING M FROM 1 BY 1
057400             UNTIL M > WS-REC-COUNT
057500                OR WS-REC-IS-DUP
057600         IF NOT WS-REC-IS-DUP
057700             ADD +1 TO WS-REC-COUNT
057800             MOVE WS-BKT-BOOK-ID(K)
057900                       TO WS-REC-BOOK-ID(WS-REC-COUNT)
058000             MOVE WS-BKT-TITLE(K)
058100                       TO WS-REC-TITLE(WS-REC-COUNT)
058200             MOVE WS-BKT-CATEGORY(K)
058300                       TO WS-REC-CATEGORY(WS-REC-COUNT)
058400         END-IF
058500     END-IF.
058600*
058700 375-CHECK-READSET-HIT-B.
058800*SAME READ-SET LOOKUP AS 231 ABOVE, BUT KEYED OFF THE BOOK
058900*TABLE SUBSCRIPT K RATHER THAN THE HISTORY ROW J -- CALLERS ARE
059000*WALKING THE CATALOG NOW, NOT THE HISTORY TABLE.
059100     IF WS-RDS-BOOK-ID(M) = WS-BKT-BOOK-ID(K)
059200         MOVE "Y" TO WS-READSET-HIT-SW
059300     END-IF.
059400*
059500 380-CHECK-REC-DUP.
059600*A BOOK CAN QUALIFY UNDER MORE THAN ONE RANKING PASS (FAVORITE
059700*CATEGORY, THEN POPULARITY) -- THIS KEEPS IT OFF THE OUTPUT
059800*TWICE.
059900     IF WS-REC-BOOK-ID(M) = WS-BKT-BOOK-ID(K)
060000         MOVE "Y" TO WS-REC-DUP-SW
060100     END-IF.
060200*
060300******************************************************************
060400* R-R4 -- POPULARITY FALLBACK.  RATHER THAN SORT THE WHOLE
060500* CATALOG BY POPULARITY, REPEATEDLY PICK THE BEST REMAINING
060600* CANDIDATE (HIGHEST GLOBAL READ COUNT, TIES BROKEN BY
060700* ASCENDING BOOK ID) UNTIL THE LIMIT IS MET OR NO CANDIDATE
060800* REMAINS.  WS-BKT-TAKEN-SW KEEPS A PICKED BOOK FROM BEING
060900* RECONSIDERED ON THE NEXT PASS, CR1410.
061000******************************************************************
061100 400-RANK-BY-POPULARITY.
061200     MOVE "N" TO WS-POP-DONE-SW.
061300     PERFORM 410-PICK-BEST-POP-CANDIDATE
061400         UNTIL WS-REC-COUNT NOT < WS-REQ-LIMIT
061500            OR WS-POP-DONE.
061600*
061700 410-PICK-BEST-POP-CANDIDATE.
061800*WS-BEST-POP STARTS AT -1, NOT ZERO -- A BOOK WITH ZERO READS
061900*STILL HAS TO BE ABLE TO WIN THE FIRST COMPARE IN 425 BELOW IF
062000*IT IS THE ONLY ELIGIBLE CANDIDATE LEFT ON THE SHELF.
062100     MOVE 0  TO WS-BEST-IX.
062200     MOVE -1 TO WS-BEST-POP.
062300     PERFORM 420-CONSIDER-ONE-POP-BOOK
062400         VARYING K FROM 1 BY 1
062500         UNTIL K > WS-BOOK-COUNT.
062600     IF WS-BEST-IX = 0
062700         MOVE "Y" TO WS-POP-DONE-SW
062800     ELSE
062900         SET WS-BKT-TAKEN(WS-BEST-IX) TO TRUE
063000         MOVE WS-BEST-IX TO K
063100         PERFORM 370-OFFER-BOOK-IF-ELIGIBLE
063200     END-IF.
063300*
063400 420-CONSIDER-ONE-POP-BOOK.
063500*TWO GATES BEFORE A BOOK EVEN GETS TO THE POPULARITY COMPARE --
063600*NOT ALREADY TAKEN BY AN EARLIER PASS OF 410 ABOVE, AND NOT ON
063700*THE USER READ SET.  425 BELOW ONLY SEES BOOKS THAT CLEAR BOTH.
063800     IF NOT WS-BKT-TAKEN(K)
063900         MOVE "N" TO WS-READSET-HIT-SW
064000         PERFORM 375-CHECK-READSET-HIT-B
064100             VARYING M FROM 1 BY 1
064200             UNTIL M > WS-READSET-COUNT
064300                OR WS-IN-READSET
064400         IF NOT WS-IN-READSET
064500             PERFORM 425-COMPARE-POP-CANDIDATE
064600         END-IF
064700     END-IF.
064800*
064900 425-COMPARE-POP-CANDIDATE.
065000     IF WS-BKT-POP(K) > WS-BEST-POP
065100         MOVE WS-BKT-POP(K)     TO WS-BEST-POP
065200         MOVE K                  TO WS-BEST-IX
065300         MOVE WS-BKT-BOOK-ID(K)  TO WS-BEST-BOOK-ID
065400     ELSE
065500         IF WS-BKT-POP(K) = WS-BEST-POP
065600            AND WS-BEST-IX NOT = 0
065700            AND WS-BKT-BOOK-ID(K) < WS-BEST-BOOK-ID
065800             MOVE K                 TO WS-BEST-IX
065900             MOVE WS-BKT-BOOK-ID(K) TO WS-BEST-BOOK-ID
066000         END-IF
066100     END-IF.
066200*
066300******************************************************************
066400* R-R5 -- FINAL FALLBACK.  ANY CATALOG BOOK NOT IN THE READ
066500* SET AND NOT ALREADY RECOMMENDED, IN STORED (CATALOG) ORDER.
066600******************************************************************
066700 500-RANK-BY-ANY-UNREAD.
066800     PERFORM 510-OFFER-ONE-ANY-BOOK
066900         VARYING K FROM 1 BY 1
067000         UNTIL K > WS-BOOK-COUNT
067100            OR WS-REC-COUNT NOT < WS-REQ-LIMIT.
067200*
067300 510-OFFER-ONE-ANY-BOOK.
067400     PERFORM 370-OFFER-BOOK-IF-ELIGIBLE.
067500*
067600******************************************************************
067700* HOUSEKEEPING -- FILE OPEN/LOAD/CLOSE, REPORT PRINTING AND
067800* TOTALS, BAD-REQUEST REPORTING.  SAME SHAPE AS LIBBKMN,
067900* LIBUSMN AND LIBRHMN.
068000******************************************************************
068100 299-REPORT-BAD-REQ.
068200     ADD +1 TO NUM-REQ-ERRORS.
068300     MOVE WS-SRCH-USER-ID TO WS-REQ-KEY-DIAG-N.
068400     WRITE RECM-RPT-RECORD FROM ERR-MSG-BAD-REQ.
068500*
068600 600-LOAD-BOOK-MASTER.
068700     READ BOOK-MASTER-FILE INTO BOOK-MASTER-REC
068800         AT END MOVE "Y" TO WS-BKM-FIRST-EOF
068900     END-READ.
069000     PERFORM 601-LOAD-ONE-BOOK
069100         UNTIL WS-BKM-FIRST-EOF = "Y".
069200*
069300 601-LOAD-ONE-BOOK.
069400     ADD +1 TO WS-BOOK-COUNT.
069500     MOVE BKM-BOOK-ID  TO WS-BKT-BOOK-ID(WS-BOOK-COUNT).
069600     MOVE BKM-TITLE    TO WS-BKT-TITLE(WS-BOOK-COUNT).
069700     MOVE BKM-CATEGORY TO WS-BKT-CATEGORY(WS-BOOK-COUNT).
069800     MOVE 0            TO WS-BKT-POP(WS-BOOK-COUNT).
069900     MOVE "N"          TO WS-BKT-TAKEN-SW(WS-BOOK-COUNT).
070000     READ BOOK-MASTER-FILE INTO BOOK-MASTER-REC
070100         AT END MOVE "Y" TO WS-BKM-FIRST-EOF
070200     END-READ.
070300*
070400 610-LOAD-USER-MASTER.
070500     READ USER-MASTER-FILE INTO USER-MASTER-REC
070600         AT END MOVE "Y" TO WS-USM-FIRST-EOF
070700     END-READ.
070800     PERFORM 611-LOAD-ONE-USER
070900         UNTIL WS-USM-FIRST-EOF = "Y".
071000*
071100 611-LOAD-ONE-USER.
071200     ADD +1 TO WS-USER-COUNT.
071300     MOVE USM-USER-ID TO WS-UST-USER-ID(WS-USER-COUNT).
071400     READ USER-MASTER-FILE INTO USER-MASTER-REC
071500         AT END MOVE "Y" TO WS-USM-FIRST-EOF
071600     END-READ.
071700*
071800*WHOLE HISTORY FILE LOADED ONCE HERE, AND THE GLOBAL POPULARITY
071900*COUNTER (READ EVENTS PER BOOK, ACROSS ALL PATRONS) IS ROLLED
072000*UP IN THE SAME PASS RATHER THAN RE-SCANNING THE FILE FOR
072100*EVERY REQUEST CARD, CR1410.
072200 620-LOAD-HISTORY-MASTER.
072300     READ RDHS-MASTER-FILE INTO RDHS-MASTER-REC
072400         AT END MOVE "Y" TO WS-RHM-FIRST-EOF
072500     END-READ.
072600     PERFORM 621-LOAD-ONE-HIST-ROW
072700         UNTIL WS-RHM-FIRST-EOF = "Y".
072800*
072900 621-LOAD-ONE-HIST-ROW.
073000*WS-BKT-POP (GLOBAL READ COUNT PER BOOK) IS BUILT RIGHT HERE
073100*WHILE THE HISTORY MASTER IS BEING LOADED, ONE EVENT AT A TIME --
073200*NO SEPARATE PASS OVER THE FULL HISTORY FILE IS NEEDED LATER FOR
073300*400-RANK-BY-POPULARITY TO USE IT.
073400     ADD +1 TO WS-HIST-COUNT.
073500     MOVE RH-USER-ID TO WS-HST-USER-ID(WS-HIST-COUNT).
073600     MOVE RH-BOOK-ID TO WS-HST-BOOK-ID(WS-HIST-COUNT).
073700     MOVE RH-STATUS  TO WS-HST-STATUS(WS-HIST-COUNT).
073800     IF RH-IS-READ
073900         MOVE 0 TO WS-SAVE-IX
074000         PERFORM 622-FIND-POP-BOOK-ROW
074100             VARYING K FROM 1 BY 1
074200             UNTIL K > WS-BOOK-COUNT
074300                OR WS-SAVE-IX NOT = 0
074400         IF WS-SAVE-IX NOT = 0
074500             ADD +1 TO WS-BKT-POP(WS-SAVE-IX)
074600         END-IF
074700     END-IF.
074800     READ RDHS-MASTER-FILE INTO RDHS-MASTER-REC
074900         AT END MOVE "Y" TO WS-RHM-FIRST-EOF
075000     END-READ.
075100*
075200 622-FIND-POP-BOOK-ROW.
075300*IF THE EVENT NAMES A BOOK ID NOT ON THE CATALOG LOAD, THE CALLER
075400*IN 621 ABOVE SIMPLY SKIPS THE BUMP -- SAME DROPPED-BOOK HANDLING
075500*AS 240-BUMP-CATEGORY-COUNT USES.
075600     IF WS-BKT-BOOK-ID(K) = RH-BOOK-ID
075700         MOVE K TO WS-SAVE-IX
075800     END-IF.
075900*
076000 700-OPEN-FILES.
076100     OPEN INPUT  BOOK-MASTER-FILE
076200     OPEN INPUT  USER-MASTER-FILE
076300     OPEN INPUT  RDHS-MASTER-FILE
076400     OPEN INPUT  RECREQ-FILE
076500     OPEN OUTPUT RECOUT-FILE
076600     OPEN OUTPUT RECM-RPT-FILE.
076700*
076800 710-READ-REQ-FILE.
076900     READ RECREQ-FILE INTO RECOMMENDATION-REQUEST-REC
077000         AT END MOVE "Y" TO WS-REQ-EOF
077100     END-READ.
077200*
077300 790-CLOSE-FILES.
077400     CLOSE BOOK-MASTER-FILE
077500     CLOSE USER-MASTER-FILE
077600     CLOSE RDHS-MASTER-FILE
077700     CLOSE RECREQ-FILE
077800     CLOSE RECOUT-FILE
077900     CLOSE RECM-RPT-FILE.
078000*
078100 800-INIT-REPORT.
078200     ACCEPT CURRENT-DATE FROM DATE.
078300     ACCEPT CURRENT-TIME FROM TIME.
078400     MOVE CURRENT-MONTH  TO RPT-MM.
078500     MOVE CURRENT-DAY    TO RPT-DD.
078600     MOVE CURRENT-YEAR   TO RPT-YY.
078700     MOVE CURRENT-HOUR   TO RPT-HH.
078800     MOVE CURRENT-MINUTE TO RPT-MIN.
078900     MOVE CURRENT-SECOND TO RPT-SS.
079000     WRITE RECM-RPT-RECORD FROM RPT-HEADER1.
079100*
079200*ONE DETAIL BLOCK PER REQUEST CARD -- USER HEADER, COLUMN
079300*HEADER, THEN ONE LINE PER RANKED BOOK.  THE OUTPUT FILE GETS
079400*THE SAME RANKED LIST IN MACHINE FORM FOR DOWNSTREAM USE.
079500 810-PRINT-RECOMMENDATIONS.
079600     MOVE WS-SRCH-USER-ID TO RPT-USER-HDR-ID.
079700     WRITE RECM-RPT-RECORD FROM RPT-USER-HDR.
079800     WRITE RECM-RPT-RECORD FROM RPT-DETAIL-HDR1.
079900     PERFORM 820-PRINT-ONE-RECOMMENDATION
080000         VARYING K FROM 1 BY 1
080100         UNTIL K > WS-REC-COUNT.
080200*
080300 820-PRINT-ONE-RECOMMENDATION.
080400     MOVE K                    TO RPT-RANK.
080500     MOVE WS-REC-BOOK-ID(K)     TO RPT-BOOK-ID.
080600     MOVE WS-REC-TITLE(K)       TO RPT-TITLE.
080700     MOVE WS-REC-CATEGORY(K)    TO RPT-CATEGORY.
080800     WRITE RECM-RPT-RECORD FROM RPT-REC-DETAIL.
080900     MOVE WS-SRCH-USER-ID       TO RO-USER-ID.
081000     MOVE K                     TO RO-RANK.
081100     MOVE WS-REC-BOOK-ID(K)     TO RO-BOOK-ID.
081200     MOVE WS-REC-TITLE(K)       TO RO-TITLE.
081300     MOVE WS-REC-CATEGORY(K)    TO RO-CATEGORY.
081400     WRITE RECOUT-REC-FD FROM RECOMMENDATION-OUTPUT-REC.
081500*
081600 850-REPORT-TOTALS.
081700     WRITE RECM-RPT-RECORD FROM RPT-STATS-HDR1.
081800     WRITE RECM-RPT-RECORD FROM RPT-STATS-HDR2.
081900     WRITE RECM-RPT-RECORD FROM RPT-STATS-HDR3.
082000     WRITE RECM-RPT-RECORD FROM RPT-STATS-HDR4.
082100     MOVE NUM-REQ-RECS      TO RPT-NUM-TRANS.
082200     MOVE NUM-REQ-PROCESSED TO RPT-NUM-TRAN-PROC.
082300     MOVE NUM-REQ-ERRORS    TO RPT-NUM-TRAN-ERR.
082400     WRITE RECM-RPT-RECORD FROM RPT-STATS-DETAIL.
