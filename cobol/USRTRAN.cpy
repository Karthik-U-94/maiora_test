000100*****************************************************************
000200* USRTRAN  --  USER REGISTRATION TRANSACTION
000300*
000400* ONE TRANSACTION PER REGISTRATION REQUEST.  THE BATCH ONLY
000500* SUPPORTS ADD -- THERE IS NO USER UPDATE OR DELETE TRANSACTION.
000600*****************************************************************
000700 01  USER-TRAN-REC.
000800     05  UT-TRAN-CODE            PIC X(6).
000900*        VALID CODE:  ADD
001000     05  UT-USER-ID              PIC 9(9).
001100     05  UT-NAME                 PIC X(30).
001200     05  UT-EMAIL                PIC X(40).
001300*    AN ASTERISK HERE MARKS A COMMENT LINE IN THE TRAN FILE.
001400     05  UT-COMMENT              PIC X(1).
001500     05  FILLER                  PIC X(4).
