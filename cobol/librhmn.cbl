000100******************************************************************
000200* LIBRHMN
000300*
000400* READING-HISTORY EVENT MAINTENANCE
000500*
000600* READS A TRANSACTION FOR EACH ADD-TO-READING-LIST OR MARK-AS-READ
000700* REQUEST, CONFIRMS THE USER AND THE BOOK BOTH EXIST, AND APPENDS
000800* ONE EVENT RECORD TO THE READING-HISTORY LOG.  THE LOG IS NEVER
000900* UPDATED OR DELETED FROM -- ONLY EXTENDED, SEE CIRC DEPT REQ.
001000******************************************************************
001100 IDENTIFICATION DIVISION.
001200 PROGRAM-ID.    LIBRHMN.
001300 AUTHOR.        J SAYLES.
001400 INSTALLATION.  COBOL DEVELOPMENT CENTER.
001500 DATE-WRITTEN.  11/09/89.
001600 DATE-COMPILED. 11/09/89.
001700 SECURITY.      NON-CONFIDENTIAL.
001800*
001900******************************************************************
002000* CHANGE LOG
002100******************************************************************
002200*DATE-WRITTEN  11/09/89  JS     ORIGINAL PROGRAM -- REPLACES THE
002300*                               OLD DB2 PATINS/PRSNMSTR LOOKUP
002400*                               WITH A WORKING-STORAGE TABLE SCAN
002500*                               AGAINST THE USER AND BOOK MASTERS.
002600*              09/24/90  RTM    SHARE TABLE-SEARCH PARAGRAPHS WITH
002700*                               LIBBKMN/LIBUSMN, CR1344.
002800*              03/02/93  JS     REJECT-ON-NOT-FOUND NOW WRITES ONE
002900*                               LINE PER MISSING KEY, NOT ONE.
003000*              08/19/98  SAK    Y2K REMEDIATION -- RH-TIMESTAMP IS
003100*                               ALREADY A FULL 4-DIGIT-YEAR FIELD,
003200*                               NO CHANGE REQUIRED.  CR1950.
003300*              02/11/99  SAK    Y2K SIGN-OFF -- VERIFIED AGAINST
003400*                               CENTURY-ROLLOVER TEST DECK.
003500*              10/02/01  JS     CLOSE OUT -- MAINTENANCE
003600*                               TRANSFERRED TO CIRC SYSTEMS GROUP.
003700******************************************************************
003800*
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SOURCE-COMPUTER. IBM-390.
004200 OBJECT-COMPUTER. IBM-390.
004300 SPECIAL-NAMES.   C01 IS TOP-OF-FORM.
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600*
004700     SELECT BOOK-MASTER-FILE     ASSIGN TO BKMSTI
004800         ACCESS IS SEQUENTIAL
004900         FILE STATUS  IS  WS-BKMI-STATUS.
005000*
005100     SELECT USER-MASTER-FILE     ASSIGN TO USRMSTI
005200         ACCESS IS SEQUENTIAL
005300         FILE STATUS  IS  WS-USMI-STATUS.
005400*
005500     SELECT RDHS-TRAN-FILE       ASSIGN TO RDHTRNI
005600         ACCESS IS SEQUENTIAL
005700         FILE STATUS  IS  WS-RHTR-STATUS.
005800*
005900     SELECT RDHS-MASTER-FILE-OUT ASSIGN TO RDHMSTO
006000         ACCESS IS SEQUENTIAL
006100         FILE STATUS  IS  WS-RHMO-STATUS.
006200*
006300     SELECT RDHS-RPT-FILE        ASSIGN TO RDHRPT
006400         ACCESS IS SEQUENTIAL
006500         FILE STATUS  IS  WS-RHRP-STATUS.
006600*
006700******************************************************************
006800 DATA DIVISION.
006900 FILE SECTION.
007000*
007100 FD  BOOK-MASTER-FILE
007200     RECORDING MODE IS F
007300     BLOCK CONTAINS 0 RECORDS.
007400 01  BOOK-MASTER-REC-FD           PIC X(120).
007500*
007600 FD  USER-MASTER-FILE
007700     RECORDING MODE IS F
007800     BLOCK CONTAINS 0 RECORDS.
007900 01  USER-MASTER-REC-FD           PIC X(85).
008000*
008100 FD  RDHS-TRAN-FILE
008200     RECORDING MODE IS F.
008300 01  RDHS-TRAN-REC-FD             PIC X(35).
008400*
008500 FD  RDHS-MASTER-FILE-OUT
008600     RECORDING MODE IS F
008700     BLOCK CONTAINS 0 RECORDS.
008800 01  RDHS-MASTER-REC-FD-OUT       PIC X(60).
008900*
009000 FD  RDHS-RPT-FILE
009100     RECORDING MODE IS F.
009200 01  RDHS-RPT-RECORD              PIC X(132).
009300*
009400******************************************************************
009500 WORKING-STORAGE SECTION.
009600******************************************************************
009700*
009800 01  SYSTEM-DATE-AND-TIME.
009900     05  CURRENT-DATE.
010000         10  CURRENT-YEAR        PIC 9(2).
010100         10  CURRENT-MONTH       PIC 9(2).
010200         10  CURRENT-DAY         PIC 9(2).
010300     05  CURRENT-TIME.
010400         10  CURRENT-HOUR        PIC 9(2).
010500         10  CURRENT-MINUTE      PIC 9(2).
010600         10  CURRENT-SECOND      PIC 9(2).
010700         10  CURRENT-HNDSEC      PIC 9(2).
010800*SIX-DIGIT NUMERIC VIEW OF THE RUN DATE, USED FOR A QUICK YYMMDD
010900*COMPARE INSTEAD OF FIELD-BY-FIELD, CR1344.
011000     05  CURRENT-DATE-N REDEFINES CURRENT-DATE PIC 9(6).
011100*RUN TIMESTAMP STAMPED ON EVERY EVENT WRITTEN THIS RUN, NOT A
011200*WALL-CLOCK CAPTURE PER EVENT -- SEE RDHSMSTR.
011300 01  WS-RUN-TIMESTAMP              PIC 9(14).
011400 01  WS-RUN-TIMESTAMP-R REDEFINES WS-RUN-TIMESTAMP.
011500     05  WS-RTS-CCYY               PIC 9(4).
011600     05  WS-RTS-MM                 PIC 9(2).
011700     05  WS-RTS-DD                 PIC 9(2).
011800     05  WS-RTS-HH                 PIC 9(2).
011900     05  WS-RTS-MIN                PIC 9(2).
012000     05  WS-RTS-SS                 PIC 9(2).
012100*
012200*COPY BROUGHT IN FOR THE MASTER LAYOUTS CONSULTED READ-ONLY AND
012300*FOR THE EVENT LAYOUT THIS PROGRAM APPENDS TO.
012400 COPY BOOKMSTR.
012500 COPY USRMSTR.
012600 COPY RDHSMSTR.
012700 COPY RDHSTRAN.
012800*
012900*CATALOG AND USER ROSTER HELD READ-ONLY IN THESE TABLES FOR THE
013000*LIFE OF THE RUN -- SAME SCHEME AS LIBBKMN/LIBUSMN, CR1344.
013100 01  WS-BOOK-TABLE-AREA.
013200     05  WS-BKT-ENTRY            OCCURS 500 TIMES.
013300         10  WS-BKT-BOOK-ID      PIC 9(9).
013400         10  WS-BKT-TITLE        PIC X(40).
013500         10  WS-BKT-CATEGORY     PIC X(10).
013600 01  WS-USER-TABLE-AREA.
013700     05  WS-UST-ENTRY            OCCURS 500 TIMES.
013800         10  WS-UST-USER-ID      PIC 9(9).
013900         10  WS-UST-NAME         PIC X(30).
014000*
014100 01  WS-FIELDS.
014200     05  WS-SRCH-USER-ID         PIC 9(9)  VALUE 0.
014300     05  WS-SRCH-BOOK-ID         PIC 9(9)  VALUE 0.
014400     05  WS-BKM-FIRST-EOF        PIC X     VALUE SPACES.
014500     05  WS-USM-FIRST-EOF        PIC X     VALUE SPACES.
014600     05  WS-BKMI-STATUS          PIC X(2)  VALUE SPACES.
014700     05  WS-USMI-STATUS          PIC X(2)  VALUE SPACES.
014800     05  WS-RHTR-STATUS          PIC X(2)  VALUE SPACES.
014900     05  WS-RHMO-STATUS          PIC X(2)  VALUE SPACES.
015000     05  WS-RHRP-STATUS          PIC X(2)  VALUE SPACES.
015100     05  WS-TRAN-EOF             PIC X     VALUE SPACES.
015200         88  WS-AT-TRAN-EOF      VALUE "Y".
015300     05  WS-USER-FOUND-SW        PIC X     VALUE "N".
015400         88  WS-USER-FOUND       VALUE "Y".
015500     05  WS-BOOK-FOUND-SW        PIC X     VALUE "N".
015600         88  WS-BOOK-FOUND       VALUE "Y".
015700 01  WORK-VARIABLES.
015800     05  WS-BOOK-COUNT           PIC S9(5)  COMP-3  VALUE +0.
015900     05  WS-USER-COUNT           PIC S9(5)  COMP-3  VALUE +0.
016000     05  WS-NEXT-EVENT-ID        PIC S9(9)  COMP-3  VALUE +0.
016100     05  I                       PIC S9(5)  COMP-3  VALUE +0.
016200*
016300*DIAGNOSTIC FIELD -- DUMPED IN THE BAD-TRAN MESSAGE, SAME IDEA AS
016400*LIBBKMN.  BINARY REDEFINE LETS THE DUMP UTILITY SHOW IT IN HEX.
016500 01  WS-TRAN-KEY-DIAG             PIC X(9).
016600 01  WS-TRAN-KEY-DIAG-N REDEFINES WS-TRAN-KEY-DIAG
016700                                PIC S9(8) COMP-3.
016800*
016900 01  REPORT-TOTALS.
017000     05  NUM-TRAN-RECS           PIC S9(9)  COMP-3  VALUE +0.
017100     05  NUM-TRAN-ERRORS         PIC S9(9)  COMP-3  VALUE +0.
017200     05  NUM-EVENT-REQUESTS      PIC S9(9)  COMP-3  VALUE +0.
017300     05  NUM-EVENT-PROCESSED     PIC S9(9)  COMP-3  VALUE +0.
017400*
017500*        *******************
017600*            report lines
017700*        *******************
017800 01  ERR-MSG-BAD-TRAN.
017900     05  FILLER PIC X(31)
018000              VALUE "Error Processing Transaction. ".
018100     05  ERR-MSG-DATA1           PIC X(35)  VALUE SPACES.
018200     05  ERR-MSG-DATA2           PIC X(66)  VALUE SPACES.
018300 01 RPT-HEADER1.
018400     05  FILLER                  PIC X(40)
018500                VALUE "READING HISTORY EVENT REPORT    DATE: ".
018600     05  RPT-MM                  PIC 99.
018700     05  FILLER                  PIC X     VALUE "/".
018800     05  RPT-DD                  PIC 99.
018900     05  FILLER                  PIC X     VALUE "/".
019000     05  RPT-YY                  PIC 99.
019100     05  FILLER                  PIC X(20)
019200                     VALUE " (mm/dd/yy)   TIME: ".
019300     05  RPT-HH                  PIC 99.
019400     05  FILLER                  PIC X     VALUE ":".
019500     05  RPT-MIN                 PIC 99.
019600     05  FILLER                  PIC X     VALUE ":".
019700     05  RPT-SS                  PIC 99.
019800     05  FILLER                  PIC X(53) VALUE SPACES.
019900 01  RPT-STATS-HDR1.
020000     05  FILLER PIC X(26) VALUE "Transaction Totals:       ".
020100     05  FILLER PIC X(106) VALUE SPACES.
020200 01  RPT-STATS-HDR2.
020300     05  FILLER PIC X(26) VALUE "Transaction      Number of".
020400     05  FILLER PIC X(28) VALUE "        Number        Number".
020500     05  FILLER PIC X(78) VALUE SPACES.
020600 01  RPT-STATS-HDR3.
020700     05  FILLER PIC X(26) VALUE "Type          Transactions".
020800     05  FILLER PIC X(28) VALUE "     Processed      In Error".
020900     05  FILLER PIC X(78) VALUE SPACES.
021000 01  RPT-STATS-HDR4.
021100     05  FILLER PIC X(26) VALUE "-----------   ------------".
021200     05  FILLER PIC X(28) VALUE "   -----------   -----------".
021300     05  FILLER PIC X(78) VALUE SPACES.
021400 01  RPT-STATS-DETAIL.
021500     05  RPT-TRAN                PIC X(10).
021600     05  FILLER                  PIC X(4)     VALUE SPACES.
021700     05  RPT-NUM-TRANS           PIC ZZZ,ZZZ,ZZ9.
021800     05  FILLER                  PIC X(3)     VALUE SPACES.
021900     05  RPT-NUM-TRAN-PROC       PIC ZZZ,ZZZ,ZZ9.
022000     05  FILLER                  PIC X(3)     VALUE SPACES.
022100     05  RPT-NUM-TRAN-ERR        PIC ZZZ,ZZZ,ZZ9.
022200     05  FILLER                  PIC X(79)    VALUE SPACES.
022300*
022400******************************************************************
022500 PROCEDURE DIVISION.
022600******************************************************************
022700*
022800*----------------------------------------------------------------
022900* 000-MAIN -- OVERALL RUN SEQUENCE.
023000*----------------------------------------------------------------
023100 000-MAIN.
023200     ACCEPT CURRENT-DATE FROM DATE.
023300     ACCEPT CURRENT-TIME FROM TIME.
023400     MOVE CURRENT-YEAR   TO WS-RTS-CCYY(3:2).
023500     MOVE 20              TO WS-RTS-CCYY(1:2).
023600     MOVE CURRENT-MONTH  TO WS-RTS-MM.
023700     MOVE CURRENT-DAY    TO WS-RTS-DD.
023800     MOVE CURRENT-HOUR   TO WS-RTS-HH.
023900     MOVE CURRENT-MINUTE TO WS-RTS-MIN.
024000     MOVE CURRENT-SECOND TO WS-RTS-SS.
024100*
024200     PERFORM 700-OPEN-FILES.
024300     PERFORM 600-LOAD-BOOK-MASTER.
024400     PERFORM 610-LOAD-USER-MASTER.
024500     PERFORM 800-INIT-REPORT.
024600*
024700     PERFORM 710-READ-TRAN-FILE.
024800     PERFORM 100-PROCESS-TRANSACTIONS
024900             UNTIL WS-AT-TRAN-EOF.
025000*
025100     PERFORM 850-REPORT-TRAN-STATS.
025200     PERFORM 790-CLOSE-FILES.
025300*
025400     GOBACK.
025500*
025600*----------------------------------------------------------------
025700* 100-PROCESS-TRANSACTIONS -- ONE TRANSACTION, DISPATCH BY ACTION.
025800*----------------------------------------------------------------
025900 100-PROCESS-TRANSACTIONS.
026000*"READ        " CARRIES TRAILING BLANKS TO FILL OUT THE RT-ACTION
026100*PICTURE -- THE COMPARE BELOW MUST MATCH THE WHOLE FIELD, NOT A
026200*TRIMMED VALUE, SINCE THE TRANSACTION LAYOUT IS NOT VARIABLE-LEN.
026300     COMPUTE NUM-TRAN-RECS = NUM-TRAN-RECS + 1.
026400     MOVE RT-USER-ID TO WS-TRAN-KEY-DIAG.
026500*
026600     IF RT-ACTION = "READING-LIST" OR RT-ACTION = "READ        "
026700         PERFORM 200-PROCESS-EVENT-TRAN THRU 200-EXIT
026800     ELSE
026900         IF RT-COMMENT NOT = "*"
027000             MOVE "INVALID ACTION CODE:" TO ERR-MSG-DATA1
027100             MOVE RT-ACTION TO ERR-MSG-DATA2
027200             PERFORM 299-REPORT-BAD-TRAN
027300         END-IF
027400     END-IF.
027500*
027600     PERFORM 710-READ-TRAN-FILE.
027700*
027800*----------------------------------------------------------------
027900* 200-PROCESS-EVENT-TRAN -- R-H1/R-H2, APPEND ON SUCCESSFUL CHECK.
028000*----------------------------------------------------------------
028100 200-PROCESS-EVENT-TRAN.
028200     ADD +1 TO NUM-EVENT-REQUESTS.
028300     MOVE RT-USER-ID TO WS-SRCH-USER-ID.
028400     MOVE RT-BOOK-ID TO WS-SRCH-BOOK-ID.
028500     PERFORM 710-FIND-USER.
028600     PERFORM 720-FIND-BOOK.
028700*
028800     IF NOT WS-USER-FOUND
028900         MOVE "USER NOT FOUND, ID: " TO ERR-MSG-DATA1
029000         MOVE RT-USER-ID TO ERR-MSG-DATA2
029100         PERFORM 299-REPORT-BAD-TRAN
029200         GO TO 200-EXIT
029300     END-IF.
029400     IF NOT WS-BOOK-FOUND
029500         MOVE "BOOK NOT FOUND, ID: " TO ERR-MSG-DATA1
029600         MOVE RT-BOOK-ID TO ERR-MSG-DATA2
029700         PERFORM 299-REPORT-BAD-TRAN
029800         GO TO 200-EXIT
029900     END-IF.
030000     PERFORM 730-APPEND-HISTORY-EVENT.
030100     ADD +1 TO NUM-EVENT-PROCESSED.
030200 200-EXIT.
030300     EXIT.
030400*
030500*----------------------------------------------------------------
030600* 710-FIND-USER -- LINEAR SCAN OF WS-USER-TABLE BY USER ID.
030700*----------------------------------------------------------------
030800 710-FIND-USER.
030900     MOVE "N" TO WS-USER-FOUND-SW.
031000     PERFORM 711-CHECK-ONE-USER
031100         VARYING I FROM 1 BY 1
031200         UNTIL I > WS-USER-COUNT OR WS-USER-FOUND.
031300*
031400*----------------------------------------------------------------
031500* 711-CHECK-ONE-USER -- COMPARE ONE TABLE ROW TO THE SEARCH KEY.
031600*----------------------------------------------------------------
031700 711-CHECK-ONE-USER.
031800*NO SUBSCRIPT-RANGE CHECK NEEDED HERE -- 710-FIND-USER STOPS THE
031900*PERFORM AT WS-USER-COUNT, SO I NEVER WALKS PAST THE LOADED ROWS.
032000     IF WS-UST-USER-ID(I) = WS-SRCH-USER-ID
032100         MOVE "Y" TO WS-USER-FOUND-SW
032200     END-IF.
032300*
032400*----------------------------------------------------------------
032500* 720-FIND-BOOK -- LINEAR SCAN OF WS-BOOK-TABLE BY BOOK ID.
032600*----------------------------------------------------------------
032700 720-FIND-BOOK.
032800     MOVE "N" TO WS-BOOK-FOUND-SW.
032900     PERFORM 721-CHECK-ONE-BOOK
033000         VARYING I FROM 1 BY 1
033100         UNTIL I > WS-BOOK-COUNT OR WS-BOOK-FOUND.
033200*
033300*----------------------------------------------------------------
033400* 721-CHECK-ONE-BOOK -- COMPARE ONE TABLE ROW TO THE SEARCH KEY.
033500*----------------------------------------------------------------
033600 721-CHECK-ONE-BOOK.
033700*SAME WALK IDIOM AS 711-CHECK-ONE-USER ABOVE, JUST AGAINST THE
033800*BOOK TABLE INSTEAD OF THE USER TABLE.
033900     IF WS-BKT-BOOK-ID(I) = WS-SRCH-BOOK-ID
034000         MOVE "Y" TO WS-BOOK-FOUND-SW
034100     END-IF.
034200*
034300*----------------------------------------------------------------
034400* 730-APPEND-HISTORY-EVENT -- R-H2, STATUS IS THE ACTION VERBATIM.
034500*----------------------------------------------------------------
034600 730-APPEND-HISTORY-EVENT.
034700*WS-NEXT-EVENT-ID IS A RUN COUNTER, NOT A FILE-KEY SEQUENCE --
034800*IT RESTARTS AT ONE EACH RUN.  ACCEPTABLE HERE SINCE THE EVENT
034900*ID IS FOR DISPLAY ON THE HISTORY MASTER, NOT FOR RE-KEYING.
035000     ADD +1 TO WS-NEXT-EVENT-ID.
035100     MOVE WS-NEXT-EVENT-ID TO RH-EVENT-ID.
035200     MOVE RT-USER-ID       TO RH-USER-ID.
035300     MOVE RT-BOOK-ID       TO RH-BOOK-ID.
035400     MOVE RT-ACTION        TO RH-STATUS.
035500     MOVE WS-RUN-TIMESTAMP TO RH-TIMESTAMP.
035600     WRITE RDHS-MASTER-REC-FD-OUT FROM RDHS-MASTER-REC.
035700*
035800*----------------------------------------------------------------
035900* 299-REPORT-BAD-TRAN -- LOG A REJECTED TRANSACTION.
036000*----------------------------------------------------------------
036100 299-REPORT-BAD-TRAN.
036200     ADD +1 TO NUM-TRAN-ERRORS.
036300     WRITE RDHS-RPT-RECORD FROM ERR-MSG-BAD-TRAN  AFTER 2.
036400*
036500*----------------------------------------------------------------
036600* 600-LOAD-BOOK-MASTER -- PULL TITLE/CATEGORY INTO A LOOKUP TABLE.
036700*----------------------------------------------------------------
036800 600-LOAD-BOOK-MASTER.
036900     MOVE +0 TO WS-BOOK-COUNT.
037000     READ BOOK-MASTER-FILE INTO BOOK-MASTER-REC
037100         AT END MOVE "Y" TO WS-BKM-FIRST-EOF.
037200     IF WS-BKM-FIRST-EOF NOT = "Y"
037300         PERFORM 601-LOAD-ONE-BOOK UNTIL WS-BKMI-STATUS = "10"
037400     END-IF.
037500*
037600*----------------------------------------------------------------
037700* 601-LOAD-ONE-BOOK -- FILE RECORD INTO TABLE, PRIME NEXT READ.
037800*----------------------------------------------------------------
037900 601-LOAD-ONE-BOOK.
038000     ADD +1 TO WS-BOOK-COUNT.
038100     MOVE BKM-BOOK-ID   TO WS-BKT-BOOK-ID(WS-BOOK-COUNT).
038200     MOVE BKM-TITLE     TO WS-BKT-TITLE(WS-BOOK-COUNT).
038300     MOVE BKM-CATEGORY  TO WS-BKT-CATEGORY(WS-BOOK-COUNT).
038400     READ BOOK-MASTER-FILE INTO BOOK-MASTER-REC
038500         AT END MOVE "10" TO WS-BKMI-STATUS.
038600*
038700*----------------------------------------------------------------
038800* 610-LOAD-USER-MASTER -- PULL ID/NAME INTO A LOOKUP TABLE.
038900*----------------------------------------------------------------
039000 610-LOAD-USER-MASTER.
039100     MOVE +0 TO WS-USER-COUNT.
039200     READ USER-MASTER-FILE INTO USER-MASTER-REC
039300         AT END MOVE "Y" TO WS-USM-FIRST-EOF.
039400     IF WS-USM-FIRST-EOF NOT = "Y"
039500         PERFORM 611-LOAD-ONE-USER UNTIL WS-USMI-STATUS = "10"
039600     END-IF.
039700*
039800*----------------------------------------------------------------
039900* 611-LOAD-ONE-USER -- FILE RECORD INTO TABLE, PRIME NEXT READ.
040000*----------------------------------------------------------------
040100 611-LOAD-ONE-USER.
040200     ADD +1 TO WS-USER-COUNT.
040300     MOVE USM-USER-ID   TO WS-UST-USER-ID(WS-USER-COUNT).
040400     MOVE USM-NAME      TO WS-UST-NAME(WS-USER-COUNT).
040500     READ USER-MASTER-FILE INTO USER-MASTER-REC
040600         AT END MOVE "10" TO WS-USMI-STATUS.
040700*
040800*----------------------------------------------------------------
040900* 700-OPEN-FILES / 710-READ-TRAN-FILE / 790-CLOSE-FILES.
041000*----------------------------------------------------------------
041100 700-OPEN-FILES.
041200     OPEN INPUT    RDHS-TRAN-FILE
041300                   BOOK-MASTER-FILE
041400                   USER-MASTER-FILE
041500          OUTPUT   RDHS-MASTER-FILE-OUT
041600                   RDHS-RPT-FILE.
041700     IF WS-BKMI-STATUS NOT = "00" AND WS-BKMI-STATUS NOT = "05"
041800         DISPLAY "ERROR OPENING BOOK MASTER.  RC: " WS-BKMI-STATUS
041900         MOVE 16  TO RETURN-CODE
042000         MOVE "Y" TO WS-TRAN-EOF
042100     END-IF.
042200     IF WS-USMI-STATUS NOT = "00" AND WS-USMI-STATUS NOT = "05"
042300         DISPLAY "ERROR OPENING USER MASTER.  RC: " WS-USMI-STATUS
042400         MOVE 16  TO RETURN-CODE
042500         MOVE "Y" TO WS-TRAN-EOF
042600     END-IF.
042700     IF WS-RHTR-STATUS NOT = "00"
042800         DISPLAY "ERROR OPENING RDHS TRAN FILE.  RC: "
042900                 WS-RHTR-STATUS
043000         MOVE 16  TO RETURN-CODE
043100         MOVE "Y" TO WS-TRAN-EOF
043200     END-IF.
043300*ANY OF THE THREE OPENS FAILING DRIVES WS-TRAN-EOF ON TO SHUT
043400*THE RUN DOWN CLEANLY RATHER THAN ABEND ON THE FIRST READ.
043500*
043600 710-READ-TRAN-FILE.
043700     READ RDHS-TRAN-FILE INTO RDHS-TRAN-REC
043800         AT END MOVE "Y" TO WS-TRAN-EOF.
043900     EVALUATE WS-RHTR-STATUS
044000         WHEN "00"
044100             CONTINUE
044200         WHEN "10"
044300             MOVE "Y" TO WS-TRAN-EOF
044400         WHEN OTHER
044500             MOVE "ERROR ON TRAN FILE READ.  CODE:"
044600                         TO ERR-MSG-DATA1
044700             MOVE WS-RHTR-STATUS TO ERR-MSG-DATA2
044800             PERFORM 299-REPORT-BAD-TRAN
044900             MOVE "Y" TO WS-TRAN-EOF
045000     END-EVALUATE.
045100*
045200 790-CLOSE-FILES.
045300     CLOSE RDHS-TRAN-FILE.
045400     CLOSE BOOK-MASTER-FILE.
045500     CLOSE USER-MASTER-FILE.
045600     CLOSE RDHS-MASTER-FILE-OUT.
045700     CLOSE RDHS-RPT-FILE.
045800*
045900*----------------------------------------------------------------
046000* 800-INIT-REPORT / 850-REPORT-TRAN-STATS.
046100*----------------------------------------------------------------
046200 800-INIT-REPORT.
046300     MOVE CURRENT-YEAR   TO RPT-YY.
046400     MOVE CURRENT-MONTH  TO RPT-MM.
046500     MOVE CURRENT-DAY    TO RPT-DD.
046600     MOVE CURRENT-HOUR   TO RPT-HH.
046700     MOVE CURRENT-MINUTE TO RPT-MIN.
046800     MOVE CURRENT-SECOND TO RPT-SS.
046900     WRITE RDHS-RPT-RECORD FROM RPT-HEADER1 AFTER PAGE.
047000*
047100 850-REPORT-TRAN-STATS.
047200     WRITE RDHS-RPT-RECORD FROM RPT-STATS-HDR1 AFTER 2.
047300     WRITE RDHS-RPT-RECORD FROM RPT-STATS-HDR2 AFTER 2.
047400     WRITE RDHS-RPT-RECORD FROM RPT-STATS-HDR3 AFTER 1.
047500     WRITE RDHS-RPT-RECORD FROM RPT-STATS-HDR4 AFTER 1.
047600*
047700     MOVE "EVENT     "         TO RPT-TRAN.
047800     MOVE NUM-EVENT-REQUESTS   TO RPT-NUM-TRANS.
047900     MOVE NUM-EVENT-PROCESSED  TO RPT-NUM-TRAN-PROC.
048000     COMPUTE RPT-NUM-TRAN-ERR =
048100                NUM-EVENT-REQUESTS  -  NUM-EVENT-PROCESSED.
048200     WRITE RDHS-RPT-RECORD  FROM  RPT-STATS-DETAIL.
